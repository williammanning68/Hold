000100******************************************************************
000200*  COPYBOOK    : DOCMA01                                        *
000300*  APLICACION  : MONITOR DE DOCUMENTOS PARLAMENTARIOS           *
000400*  DESCRIPCION : LAYOUT DEL MAESTRO DE DOCUMENTOS (DOCMAST).    *
000500*              : GUARDA EL DOCUMENTO COMPLETO MAS EL RESULTADO  *
000600*              : DEL MOTOR DE REGLAS (NIVEL DE ALERTA Y LAS     *
000700*              : PALABRAS CLAVE ENCONTRADAS).  638 POSICIONES   *
000800*              : FIJAS, SIN RELLENO (VER NOTA EN DOCIN01).      *
000900*  PROGRAMADOR : E.RAMIREZ (PEDR)                               *
001000*  FECHA       : 11/03/1991                                     *
001100******************************************************************
001200*    CAMBIOS                                                    *
001300*    11/03/1991 PEDR  VERSION ORIGINAL - SOLO CAMPOS DE DOCIN.   *
001400*    02/06/1992 PEDR  AGREGADO DM-ALERT-LEVEL Y DM-KW-COUNT.     *
001500*    22/09/1994 RQGZ  AGREGADO DOC-COMMITTEE (SOLICITUD 4471).   *
001600*    30/11/1996 RQGZ  AGREGADO DM-KEYWORDS (LISTA SEPARADA      *
001700*                     POR COMAS PARA EL REPORTE DE RESUMEN).    *
001800*    14/01/1999 MSOL  REVISION Y2K - FECHAS CONFIRMADAS 9(08)    *
001900*                     SIN SIGLO IMPLICITO.                      *
002000******************************************************************
002100*    NOTA: SE REPITEN LOS NOMBRES DE CAMPO DE DOCIN01 (DOC-HASH, *
002200*    DOC-TYPE, ETC) PORQUE EL MAESTRO ES UNA COPIA TEXTUAL DEL   *
002300*    DOCUMENTO DE ENTRADA MAS LOS CAMPOS DE ANALISIS.  LOS       *
002400*    PROGRAMAS QUE TENGAN ABIERTOS DOCIN Y DOCMAST A LA VEZ      *
002500*    CALIFICAN LA REFERENCIA CON "OF DOCIN-REC" / "OF DOCMA-REC" *
002600*    CUANDO HACE FALTA.                                         *
002700******************************************************************
002800 01  DOCMA-REC.
002900     05  DOC-HASH                  PIC X(16).
003000     05  DOC-TYPE                  PIC X(16).
003100     05  DOC-CHAMBER                PIC X(20).
003200     05  DOC-DATE-PUB              PIC 9(08).
003300     05  DOC-DATE-DISC             PIC 9(08).
003400     05  DOC-TITLE                 PIC X(80).
003500     05  DOC-DESC                  PIC X(120).
003600     05  DOC-CONTENT               PIC X(200).
003700     05  DOC-COMMITTEE             PIC X(40).
003800     05  DM-ALERT-LEVEL            PIC X(08).
003900     05  DM-KW-COUNT               PIC 9(02).
004000     05  DM-KEYWORDS               PIC X(120).
