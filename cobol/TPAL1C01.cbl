000100******************************************************************
000200* FECHA       : 14/03/1989                                       *
000300* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
000400* APLICACION  : MONITOR DOCUMENTOS PARLAMENTARIOS                *
000500* PROGRAMA    : TPAL1C01                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LEE LOS DOCUMENTOS CANDIDATOS DEL DIA (DOCIN),   *
000800*             : DESCARTA LOS QUE YA EXISTEN EN EL MAESTRO POR    *
000900*             : HASH, CLASIFICA LOS NUEVOS CONTRA LA LISTA DE    *
001000*             : PALABRAS VIGILADAS Y LES ASIGNA UN NIVEL DE      *
001100*             : ALERTA.  GRABA EL MAESTRO ACTUALIZADO Y LAS      *
001200*             : ALERTAS DEL CICLO.                               *
001300* ARCHIVOS    : DOCIN=E,DOCMSTI=E,KEYWORDS=E,DOCMSTO=S,ALERTS=S  *
001400* ACCION (ES) : C=CICLO COMPLETO                                 *
001500* INSTALADO   : 30/04/1989                                       *
001600* BPM/RATIONAL: 104512                                           *
001700* NOMBRE      : CICLO PRINCIPAL DE MONITOREO                     *
001800* DESCRIPCION : INGRESO, DEPURACION Y MOTOR DE REGLAS            *
001900******************************************************************
002000*    BITACORA DE CAMBIOS                                         *
002100*    14/03/1989 PEDR  VERSION ORIGINAL.                          *
002200*    02/08/1989 PEDR  AGREGADA LA TABLA DE FRASES DE FUENTE      *
002300*                     (CLASE S) AL MOTOR DE REGLAS.              *
002400*    19/01/1991 PEDR  CAMBIO DE CASCADA: CONTEO >= 4 PASA A      *
002500*                     NIVEL ALTO EN VEZ DE CRITICO.              *
002600*    22/09/1994 RQGZ  AGREGADO DOC-COMMITTEE AL MAESTRO.         *
002700*    30/11/1996 RQGZ  SE GRABA DM-KEYWORDS EN EL MAESTRO PARA    *
002800*                     EL REPORTE DE RESUMEN (TPSM1R03).          *
002900*    14/01/1999 MSOL  REVISION Y2K - FECHAS DE 8 POSICIONES,     *
003000*                     NINGUN CAMPO DEPENDE DEL SIGLO IMPLICITO.  *
003100*    07/05/2003 LVAS  LA TABLA DE CLAVES DEL MAESTRO SE ORDENA   *
003200*                     EN MEMORIA ANTES DE LA BUSQUEDA BINARIA,   *
003300*                     EL ARCHIVO YA NO TIENE QUE VENIR ORDENADO. *
003400*    11/02/2005 LVAS  TOPE DE LA TABLA DE CLAVES SUBIDO A 20000  *
003500*                     POR CRECIMIENTO DEL MAESTRO.               *
003600******************************************************************
003700 IDENTIFICATION DIVISION.
003800 PROGRAM-ID.                    TPAL1C01.
003900 AUTHOR.                        ERICK RAMIREZ.
004000 INSTALLATION.                  CENTRO DE COMPUTO PARLAMENTARIO.
004100 DATE-WRITTEN.                  03/14/1989.
004200 DATE-COMPILED.
004300 SECURITY.                      CONFIDENCIAL - USO INTERNO.
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM
004800     UPSI-0 ON STATUS IS WKS-MODO-DEPURA.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100******************************************************************
005200*              A R C H I V O S   D E   E N T R A D A
005300******************************************************************
005400     SELECT DOCIN     ASSIGN   TO DOCIN
005500            ORGANIZATION       IS SEQUENTIAL
005600            FILE STATUS        IS FS-DOCIN.
005700     SELECT DOCMSTI   ASSIGN   TO DOCMSTI
005800            ORGANIZATION       IS SEQUENTIAL
005900            FILE STATUS        IS FS-DOCMSTI.
006000     SELECT KEYWORDS  ASSIGN   TO KEYWORDS
006100            ORGANIZATION       IS SEQUENTIAL
006200            FILE STATUS        IS FS-KEYWORDS.
006300******************************************************************
006400*              A R C H I V O S   D E   S A L I D A
006500******************************************************************
006600     SELECT DOCMSTO   ASSIGN   TO DOCMSTO
006700            ORGANIZATION       IS SEQUENTIAL
006800            FILE STATUS        IS FS-DOCMSTO.
006900     SELECT ALERTS    ASSIGN   TO ALERTS
007000            ORGANIZATION       IS SEQUENTIAL
007100            FILE STATUS        IS FS-ALERTS.
007200 DATA DIVISION.
007300 FILE SECTION.
007400*1 -->DOCUMENTOS CANDIDATOS DEL CICLO
007500 FD  DOCIN.
007600     COPY DOCIN01.
007700*2 -->MAESTRO DE DOCUMENTOS, COPIA DE ENTRADA (VIEJO)
007800 FD  DOCMSTI.
007900     COPY DOCMA01 REPLACING DOCMA-REC BY DOCMI-REC.
008000*3 -->LISTA DE PALABRAS VIGILADAS
008100 FD  KEYWORDS.
008200     COPY KEYWD01.
008300*4 -->MAESTRO DE DOCUMENTOS, COPIA DE SALIDA (NUEVO)
008400 FD  DOCMSTO.
008500     COPY DOCMA01 REPLACING DOCMA-REC BY DOCMO-REC.
008600*5 -->ALERTAS GENERADAS EN ESTE CICLO
008700 FD  ALERTS.
008800     COPY ALRT01.
008900 WORKING-STORAGE SECTION.
009000******************************************************************
009100*               C A M P O S    D E    T R A B A J O              *
009200******************************************************************
009300 01  WKS-CAMPOS-DE-TRABAJO.
009400     02  WKS-PROGRAMA              PIC X(08)  VALUE "TPAL1C01".
009500     02  WKS-MODO-DEPURA           PIC 9(01)  VALUE ZEROS.
009600*    PARAMETRO DE FECHA DE CORRIDA, FORMATO AAAAMMDD
009700     02  WKS-PARM-FECHA            PIC 9(08)  VALUE ZEROS.
009800     02  FILLER                    PIC X(06).
009900*    INDICADORES DE FIN DE ARCHIVO
010000     02  WKS-FIN-ARCHIVOS          PIC 9(01)  VALUE ZEROS.
010100         88  WKS-END-DOCMSTI                   VALUE 1.
010200         88  WKS-END-DOCIN                      VALUE 2.
010300         88  WKS-END-KEYWORDS                  VALUE 3.
010400*    INDICADOR DE DUPLICADO Y DE ORDENAMIENTO PENDIENTE
010500     02  WKS-FLAG-DUPLICADO        PIC 9(01)  VALUE ZEROS.
010600         88  WKS-ES-DUPLICADO                  VALUE 1.
010700         88  WKS-NO-ES-DUPLICADO               VALUE 0.
010800     02  WKS-FLAG-ORDENA           PIC 9(01)  VALUE ZEROS.
010900         88  WKS-SIGUE-ORDENANDO                VALUE 1.
011000         88  WKS-NO-SIGUE-ORDENANDO             VALUE 0.
011100     02  WKS-FLAG-SUBCADENA        PIC 9(01)  VALUE ZEROS.
011200         88  WKS-SUBCADENA-HALLADA              VALUE 1.
011300         88  WKS-SUBCADENA-NO-HALLADA          VALUE 0.
011400*    DESGLOSE DE LA FECHA DE CORRIDA (VALIDACION DE RANGOS)
011500 01  WKS-FECHA-CORRIDA-R          REDEFINES WKS-PARM-FECHA.
011600     02  WKS-FC-ANO                PIC 9(04).
011700     02  WKS-FC-MES                PIC 9(02).
011800     02  WKS-FC-DIA                PIC 9(02).
011900******************************************************************
012000*   ACUMULADORES DEL CICLO (PIC 9 COMP - VER NOTA DE RELLENO     *
012100*   DE ABAJO, NO SE PUEDE MOVE ZEROS A UN GRUPO QUE CONTIENE     *
012200*   CAMPOS COMP SIN USAR LA REDEFINICION ALFANUMERICA)           *
012300******************************************************************
012400 01  WKS-CONTADORES.
012500     02  WKS-LEIDOS-MAESTRO        PIC 9(07)  COMP VALUE ZERO.
012600     02  WKS-LEIDOS-DOCIN          PIC 9(07)  COMP VALUE ZERO.
012700     02  WKS-DUPLICADOS            PIC 9(07)  COMP VALUE ZERO.
012800     02  WKS-NUEVOS                PIC 9(07)  COMP VALUE ZERO.
012900     02  WKS-NUEVOS-RELEVANTES     PIC 9(07)  COMP VALUE ZERO.
013000     02  WKS-ALERTAS-CRITICAS      PIC 9(07)  COMP VALUE ZERO.
013100     02  WKS-ALERTAS-ALTAS         PIC 9(07)  COMP VALUE ZERO.
013200     02  WKS-ALERTAS-ESTANDAR      PIC 9(07)  COMP VALUE ZERO.
013300     02  WKS-DUP-CLASE-A           PIC 9(05)  COMP VALUE ZERO.
013400     02  WKS-DUP-CLASE-C           PIC 9(05)  COMP VALUE ZERO.
013500     02  WKS-DUP-CLASE-S           PIC 9(05)  COMP VALUE ZERO.
013600     02  WKS-CLASE-INVALIDA        PIC 9(05)  COMP VALUE ZERO.
013700 01  WKS-CONTADORES-R             REDEFINES WKS-CONTADORES
013800                                    PIC X(46).
013900 01  WKS-MASCARA                  PIC Z,ZZZ,ZZ9.
014000******************************************************************
014100*   IDENTIFICACION DEL ARCHIVO/OPERACION EN FALLA (ABORTO)       *
014200******************************************************************
014300 01  WKS-DATOS-DE-ERROR.
014400     02  WKS-ARCHIVO-ERROR         PIC X(08)  VALUE SPACES.
014500     02  WKS-OPERACION-ERROR       PIC X(08)  VALUE SPACES.
014600     02  WKS-STATUS-ERROR          PIC 9(02)  VALUE ZEROS.
014700     02  FILLER                    PIC X(10).
014800******************************************************************
014900*   TABLA DE CLAVES HASH DEL MAESTRO (BUSQUEDA BINARIA)          *
015000******************************************************************
015100 01  WKS-TABLA-HASH.
015200     02  WKS-TAB-LONG-M            PIC 9(05)  COMP VALUE ZERO.
015300     02  FILLER                    PIC X(04).
015400     02  WKS-DATOS-HASH  OCCURS 0 TO 20000 TIMES
015500                         DEPENDING ON WKS-TAB-LONG-M
015600                         ASCENDING KEY IS WKS-HASH-M
015700                         INDEXED BY WKS-IM.
015800         03  WKS-HASH-M            PIC X(16).
015900 01  WKS-HASH-TEMP                 PIC X(16)  VALUE SPACES.
016000******************************************************************
016100*   TABLAS DE PALABRAS VIGILADAS (CLASE A, C Y S)                *
016200******************************************************************
016300 01  WKS-TABLA-PAL-A.
016400     02  WKS-TAB-LONG-A            PIC 9(04)  COMP VALUE ZERO.
016500     02  FILLER                    PIC X(04).
016600     02  WKS-DATOS-PAL-A  OCCURS 0 TO 2000 TIMES
016700                          DEPENDING ON WKS-TAB-LONG-A
016800                          INDEXED BY WKS-IA.
016900         03  WKS-CATEG-A           PIC X(20).
017000         03  WKS-TEXTO-A           PIC X(30).
017100 01  WKS-TABLA-PAL-C.
017200     02  WKS-TAB-LONG-C            PIC 9(04)  COMP VALUE ZERO.
017300     02  FILLER                    PIC X(04).
017400     02  WKS-DATOS-PAL-C  OCCURS 0 TO 500 TIMES
017500                          DEPENDING ON WKS-TAB-LONG-C
017600                          INDEXED BY WKS-IC.
017700         03  WKS-CATEG-C           PIC X(20).
017800         03  WKS-TEXTO-C           PIC X(30).
017900 01  WKS-TABLA-PAL-S.
018000     02  WKS-TAB-LONG-S            PIC 9(04)  COMP VALUE ZERO.
018100     02  FILLER                    PIC X(04).
018200     02  WKS-DATOS-PAL-S  OCCURS 0 TO 500 TIMES
018300                          DEPENDING ON WKS-TAB-LONG-S
018400                          INDEXED BY WKS-IS.
018500         03  WKS-CATEG-S           PIC X(20).
018600         03  WKS-TEXTO-S           PIC X(30).
018700 01  WKS-PALABRA-PRUEBA            PIC X(30)  VALUE SPACES.
018800******************************************************************
018900*   TEXTO DE BUSQUEDA (TITULO+DESCRIPCION+CONTENIDO EN MAYUS)    *
019000*   REDEFINIDO COMO TABLA DE CARACTERES PARA RECORTAR ESPACIOS   *
019100*   SOBRANTES SIN USAR FUNCIONES INTRINSECAS.                   *
019200******************************************************************
019300 01  WKS-TEXTO-BUSQUEDA            PIC X(420) VALUE SPACES.
019400 01  WKS-TEXTO-BUSQUEDA-R         REDEFINES WKS-TEXTO-BUSQUEDA.
019500     02  WKS-TB-CARACTER  OCCURS 420 TIMES    PIC X(01).
019600******************************************************************
019700*   RESULTADO DEL MOTOR DE REGLAS PARA EL DOCUMENTO EN CURSO     *
019800******************************************************************
019900 01  WKS-RESULTADO-ANALISIS.
020000     02  WKS-NIVEL-TRAB            PIC X(08)  VALUE SPACES.
020100     02  WKS-KW-COUNT-TRAB         PIC 9(02)  COMP VALUE ZERO.
020200     02  WKS-KEYWORDS-PTR          PIC 9(03)  COMP VALUE 1.
020300     02  WKS-KEYWORDS-TXT          PIC X(120) VALUE SPACES.
020400     02  FILLER                    PIC X(08).
020500 01  WKS-VARIABLES-DE-BUSQUEDA.
020600     02  WKS-LONG-PALABRA          PIC 9(02)  COMP VALUE ZERO.
020700     02  WKS-LONG-BUSQUEDA         PIC 9(03)  COMP VALUE ZERO.
020800     02  WKS-POS                   PIC 9(03)  COMP VALUE ZERO.
020900     02  WKS-POS-MAX               PIC 9(03)  COMP VALUE ZERO.
021000     02  FILLER                    PIC X(04).
021100******************************************************************
021200 PROCEDURE DIVISION.
021300 000-MAIN SECTION.
021400     PERFORM 010-ABRIR-ARCHIVOS
021500     PERFORM 020-CARGA-TABLA-PALABRAS
021600     PERFORM 030-CARGA-CLAVES-MAESTRO
021700     PERFORM 035-ORDENA-TABLA-HASH
021800     PERFORM 040-PROCESAR-CANDIDATOS
021900     PERFORM 060-ESTADISTICAS
022000     PERFORM 070-CERRAR-ARCHIVOS
022100     STOP RUN.
022200 000-MAIN-E. EXIT.
022300*APERTURA DE ARCHIVOS Y LECTURA DEL PARAMETRO DE FECHA
022400 010-ABRIR-ARCHIVOS SECTION.
022500     ACCEPT WKS-PARM-FECHA FROM SYSIN
022600     OPEN INPUT  DOCIN
022700     OPEN INPUT  DOCMSTI
022800     OPEN INPUT  KEYWORDS
022900     OPEN OUTPUT DOCMSTO
023000     OPEN OUTPUT ALERTS
023100     IF FS-DOCIN NOT = 0 OR FS-DOCMSTI NOT = 0 OR
023200        FS-KEYWORDS NOT = 0 OR FS-DOCMSTO NOT = 0 OR
023300        FS-ALERTS NOT = 0
023400        DISPLAY "***********************************************"
023500        DISPLAY "*      ERROR AL ABRIR ARCHIVOS DEL CICLO      *"
023600        DISPLAY "***********************************************"
023700        DISPLAY "* FILE STATUS DOCIN      : " FS-DOCIN
023800        DISPLAY "* FILE STATUS DOCMSTI    : " FS-DOCMSTI
023900        DISPLAY "* FILE STATUS KEYWORDS   : " FS-KEYWORDS
024000        DISPLAY "* FILE STATUS DOCMSTO    : " FS-DOCMSTO
024100        DISPLAY "* FILE STATUS ALERTS     : " FS-ALERTS
024200        DISPLAY "***********************************************"
024300        MOVE 91 TO RETURN-CODE
024400        PERFORM 070-CERRAR-ARCHIVOS
024500        STOP RUN
024600     END-IF.
024700 010-ABRIR-ARCHIVOS-E. EXIT.
024800*CARGA DE LA LISTA DE PALABRAS VIGILADAS EN LAS 3 TABLAS
024900 020-CARGA-TABLA-PALABRAS SECTION.
025000     PERFORM 021-LEER-KEYWORDS
025100     PERFORM 022-PROCESA-KEYWORD UNTIL WKS-END-KEYWORDS.
025200 020-CARGA-TABLA-PALABRAS-E. EXIT.
025300 021-LEER-KEYWORDS SECTION.
025400     READ KEYWORDS
025500     EVALUATE FS-KEYWORDS
025600        WHEN 0
025700             CONTINUE
025800        WHEN 10
025900             SET WKS-END-KEYWORDS TO TRUE
026000        WHEN OTHER
026100             MOVE "KEYWORDS" TO WKS-ARCHIVO-ERROR
026200             MOVE "READ"     TO WKS-OPERACION-ERROR
026300             MOVE FS-KEYWORDS TO WKS-STATUS-ERROR
026400             PERFORM 099-ERROR-FATAL
026500     END-EVALUATE.
026600 021-LEER-KEYWORDS-E. EXIT.
026700 022-PROCESA-KEYWORD SECTION.
026800     EVALUATE KW-CLASS
026900        WHEN "A"
027000             PERFORM 023-AGREGA-PALABRA-A
027100        WHEN "C"
027200             PERFORM 024-AGREGA-PALABRA-C
027300        WHEN "S"
027400             PERFORM 025-AGREGA-PALABRA-S
027500        WHEN OTHER
027600             ADD 1 TO WKS-CLASE-INVALIDA
027700     END-EVALUATE
027800     PERFORM 021-LEER-KEYWORDS.
027900 022-PROCESA-KEYWORD-E. EXIT.
028000*LAS PALABRAS YA LLEGAN ORDENADAS POR CLASE Y TEXTO (VER KEYWD01),
028100*LOS DUPLICADOS DENTRO DE LA MISMA CLASE QUEDAN CONTIGUOS
028200 023-AGREGA-PALABRA-A SECTION.
028300     IF WKS-TAB-LONG-A > 0 AND
028400        KW-TEXT = WKS-TEXTO-A(WKS-TAB-LONG-A)
028500        ADD 1 TO WKS-DUP-CLASE-A
028600     ELSE
028700        ADD 1 TO WKS-TAB-LONG-A
028800        MOVE KW-CATEGORY TO WKS-CATEG-A(WKS-TAB-LONG-A)
028900        MOVE KW-TEXT     TO WKS-TEXTO-A(WKS-TAB-LONG-A)
029000        INSPECT WKS-TEXTO-A(WKS-TAB-LONG-A) CONVERTING
029100           "abcdefghijklmnopqrstuvwxyz" TO
029200           "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
029300     END-IF.
029400 023-AGREGA-PALABRA-A-E. EXIT.
029500 024-AGREGA-PALABRA-C SECTION.
029600     IF WKS-TAB-LONG-C > 0 AND
029700        KW-TEXT = WKS-TEXTO-C(WKS-TAB-LONG-C)
029800        ADD 1 TO WKS-DUP-CLASE-C
029900     ELSE
030000        ADD 1 TO WKS-TAB-LONG-C
030100        MOVE KW-CATEGORY TO WKS-CATEG-C(WKS-TAB-LONG-C)
030200        MOVE KW-TEXT     TO WKS-TEXTO-C(WKS-TAB-LONG-C)
030300        INSPECT WKS-TEXTO-C(WKS-TAB-LONG-C) CONVERTING
030400           "abcdefghijklmnopqrstuvwxyz" TO
030500           "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
030600     END-IF.
030700 024-AGREGA-PALABRA-C-E. EXIT.
030800 025-AGREGA-PALABRA-S SECTION.
030900     IF WKS-TAB-LONG-S > 0 AND
031000        KW-TEXT = WKS-TEXTO-S(WKS-TAB-LONG-S)
031100        ADD 1 TO WKS-DUP-CLASE-S
031200     ELSE
031300        ADD 1 TO WKS-TAB-LONG-S
031400        MOVE KW-CATEGORY TO WKS-CATEG-S(WKS-TAB-LONG-S)
031500        MOVE KW-TEXT     TO WKS-TEXTO-S(WKS-TAB-LONG-S)
031600        INSPECT WKS-TEXTO-S(WKS-TAB-LONG-S) CONVERTING
031700           "abcdefghijklmnopqrstuvwxyz" TO
031800           "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
031900     END-IF.
032000 025-AGREGA-PALABRA-S-E. EXIT.
032100*CARGA DE LAS CLAVES HASH DEL MAESTRO VIEJO, COPIANDO CADA
032200*REGISTRO AL MAESTRO NUEVO TAL CUAL LLEGA
032300 030-CARGA-CLAVES-MAESTRO SECTION.
032400     PERFORM 031-LEER-MAESTRO-VIEJO
032500     PERFORM 032-COPIA-Y-REGISTRA-CLAVE UNTIL WKS-END-DOCMSTI.
032600 030-CARGA-CLAVES-MAESTRO-E. EXIT.
032700 031-LEER-MAESTRO-VIEJO SECTION.
032800     READ DOCMSTI
032900     EVALUATE FS-DOCMSTI
033000        WHEN 0
033100             CONTINUE
033200        WHEN 10
033300             SET WKS-END-DOCMSTI TO TRUE
033400        WHEN OTHER
033500             MOVE "DOCMSTI" TO WKS-ARCHIVO-ERROR
033600             MOVE "READ"    TO WKS-OPERACION-ERROR
033700             MOVE FS-DOCMSTI TO WKS-STATUS-ERROR
033800             PERFORM 099-ERROR-FATAL
033900     END-EVALUATE.
034000 031-LEER-MAESTRO-VIEJO-E. EXIT.
034100 032-COPIA-Y-REGISTRA-CLAVE SECTION.
034200     ADD 1 TO WKS-TAB-LONG-M
034300     ADD 1 TO WKS-LEIDOS-MAESTRO
034400     MOVE DOC-HASH OF DOCMI-REC TO WKS-HASH-M(WKS-TAB-LONG-M)
034500     MOVE DOCMI-REC TO DOCMO-REC
034600     WRITE DOCMO-REC
034700     IF FS-DOCMSTO NOT = 0
034800        MOVE "DOCMSTO" TO WKS-ARCHIVO-ERROR
034900        MOVE "WRITE"   TO WKS-OPERACION-ERROR
035000        MOVE FS-DOCMSTO TO WKS-STATUS-ERROR
035100        PERFORM 099-ERROR-FATAL
035200     END-IF
035300     PERFORM 031-LEER-MAESTRO-VIEJO.
035400 032-COPIA-Y-REGISTRA-CLAVE-E. EXIT.
035500*ORDENAMIENTO ASCENDENTE DE LA TABLA DE CLAVES (BURBUJA) PARA
035600*QUE LA BUSQUEDA BINARIA (SEARCH ALL) SEA VALIDA
035700 035-ORDENA-TABLA-HASH SECTION.
035800     IF WKS-TAB-LONG-M > 1
035900        SET WKS-SIGUE-ORDENANDO TO TRUE
036000        PERFORM 036-PASADA-ORDENAMIENTO UNTIL NOT
036100                WKS-SIGUE-ORDENANDO
036200     END-IF.
036300 035-ORDENA-TABLA-HASH-E. EXIT.
036400 036-PASADA-ORDENAMIENTO SECTION.
036500     SET WKS-NO-SIGUE-ORDENANDO TO TRUE
036600     PERFORM 037-COMPARA-VECINOS
036700        VARYING WKS-IM FROM 1 BY 1
036800        UNTIL WKS-IM > WKS-TAB-LONG-M - 1.
036900 036-PASADA-ORDENAMIENTO-E. EXIT.
037000 037-COMPARA-VECINOS SECTION.
037100     IF WKS-HASH-M(WKS-IM) > WKS-HASH-M(WKS-IM + 1)
037200        MOVE WKS-HASH-M(WKS-IM)     TO WKS-HASH-TEMP
037300        MOVE WKS-HASH-M(WKS-IM + 1) TO WKS-HASH-M(WKS-IM)
037400        MOVE WKS-HASH-TEMP          TO WKS-HASH-M(WKS-IM + 1)
037500        SET WKS-SIGUE-ORDENANDO TO TRUE
037600     END-IF.
037700 037-COMPARA-VECINOS-E. EXIT.
037800*CICLO PRINCIPAL SOBRE LOS DOCUMENTOS CANDIDATOS
037900 040-PROCESAR-CANDIDATOS SECTION.
038000     PERFORM 041-LEER-DOCIN
038100     PERFORM 042-TRATAR-CANDIDATO UNTIL WKS-END-DOCIN.
038200 040-PROCESAR-CANDIDATOS-E. EXIT.
038300 041-LEER-DOCIN SECTION.
038400     READ DOCIN
038500     EVALUATE FS-DOCIN
038600        WHEN 0
038700             ADD 1 TO WKS-LEIDOS-DOCIN
038800        WHEN 10
038900             SET WKS-END-DOCIN TO TRUE
039000        WHEN OTHER
039100             MOVE "DOCIN" TO WKS-ARCHIVO-ERROR
039200             MOVE "READ"  TO WKS-OPERACION-ERROR
039300             MOVE FS-DOCIN TO WKS-STATUS-ERROR
039400             PERFORM 099-ERROR-FATAL
039500     END-EVALUATE.
039600 041-LEER-DOCIN-E. EXIT.
039700 042-TRATAR-CANDIDATO SECTION.
039800     PERFORM 043-BUSCA-DUPLICADO
039900     IF WKS-ES-DUPLICADO
040000        ADD 1 TO WKS-DUPLICADOS
040100     ELSE
040200        PERFORM 050-EXPLORAR-PALABRAS-CLAVE
040300        PERFORM 051-CLASIFICAR-NIVEL-ALERTA
040400        PERFORM 052-ESCRIBIR-MAESTRO-NUEVO
040500        ADD 1 TO WKS-NUEVOS
040600        IF WKS-KW-COUNT-TRAB > 0
040700           PERFORM 053-ESCRIBIR-ALERTA
040800           ADD 1 TO WKS-NUEVOS-RELEVANTES
040900        END-IF
041000     END-IF
041100     PERFORM 041-LEER-DOCIN.
041200 042-TRATAR-CANDIDATO-E. EXIT.
041300*REGLA DE DEPURACION: BUSQUEDA BINARIA DEL HASH EN EL MAESTRO
041400 043-BUSCA-DUPLICADO SECTION.
041500     SET WKS-NO-ES-DUPLICADO TO TRUE
041600     IF WKS-TAB-LONG-M > 0
041700        SEARCH ALL WKS-DATOS-HASH
041800           AT END
041900              SET WKS-NO-ES-DUPLICADO TO TRUE
042000           WHEN WKS-HASH-M(WKS-IM) = DOC-HASH OF DOCIN-REC
042100              SET WKS-ES-DUPLICADO TO TRUE
042200        END-SEARCH
042300     END-IF.
042400 043-BUSCA-DUPLICADO-E. EXIT.
042500*MOTOR DE REGLAS - PASO 1: RASTREO DE PALABRAS CLASE A
042600 050-EXPLORAR-PALABRAS-CLAVE SECTION.
042700     PERFORM 054-ARMA-TEXTO-BUSQUEDA
042800     MOVE ZEROS  TO WKS-KW-COUNT-TRAB
042900     MOVE 1      TO WKS-KEYWORDS-PTR
043000     MOVE SPACES TO WKS-KEYWORDS-TXT
043100     PERFORM 055-PRUEBA-PALABRA-A
043200        VARYING WKS-IA FROM 1 BY 1
043300        UNTIL WKS-IA > WKS-TAB-LONG-A.
043400 050-EXPLORAR-PALABRAS-CLAVE-E. EXIT.
043500 054-ARMA-TEXTO-BUSQUEDA SECTION.
043600     MOVE SPACES TO WKS-TEXTO-BUSQUEDA
043700     STRING DOC-TITLE   OF DOCIN-REC DELIMITED BY SIZE
043800            " "                      DELIMITED BY SIZE
043900            DOC-DESC    OF DOCIN-REC DELIMITED BY SIZE
044000            " "                      DELIMITED BY SIZE
044100            DOC-CONTENT OF DOCIN-REC DELIMITED BY SIZE
044200        INTO WKS-TEXTO-BUSQUEDA
044300     END-STRING
044400     INSPECT WKS-TEXTO-BUSQUEDA CONVERTING
044500        "abcdefghijklmnopqrstuvwxyz" TO
044600        "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
044700     PERFORM 062-LONGITUD-BUSQUEDA.
044800 054-ARMA-TEXTO-BUSQUEDA-E. EXIT.
044900 062-LONGITUD-BUSQUEDA SECTION.
045000     MOVE 420 TO WKS-LONG-BUSQUEDA
045100     PERFORM 063-REDUCE-LONGITUD-BUSQ
045200        UNTIL WKS-LONG-BUSQUEDA = 0 OR
045300              WKS-TB-CARACTER(WKS-LONG-BUSQUEDA) NOT = SPACE.
045400 062-LONGITUD-BUSQUEDA-E. EXIT.
045500 063-REDUCE-LONGITUD-BUSQ SECTION.
045600     SUBTRACT 1 FROM WKS-LONG-BUSQUEDA.
045700 063-REDUCE-LONGITUD-BUSQ-E. EXIT.
045800 055-PRUEBA-PALABRA-A SECTION.
045900     MOVE WKS-TEXTO-A(WKS-IA) TO WKS-PALABRA-PRUEBA
046000     PERFORM 058-BUSCA-SUBCADENA
046100     IF WKS-SUBCADENA-HALLADA AND WKS-KW-COUNT-TRAB < 99
046200        ADD 1 TO WKS-KW-COUNT-TRAB
046300        PERFORM 056-AGREGA-A-LISTA-KEYWORDS
046400     END-IF.
046500 055-PRUEBA-PALABRA-A-E. EXIT.
046600 056-AGREGA-A-LISTA-KEYWORDS SECTION.
046700     PERFORM 059-LONGITUD-PALABRA-PRUEBA
046800     IF WKS-KW-COUNT-TRAB > 1
046900        STRING ","                                DELIMITED BY
047000                    SIZE
047100               WKS-TEXTO-A(WKS-IA)(1:WKS-LONG-PALABRA)
047200                                                    DELIMITED BY
047300                    SIZE
047400           INTO WKS-KEYWORDS-TXT
047500           WITH POINTER WKS-KEYWORDS-PTR
047600           ON OVERFLOW CONTINUE
047700        END-STRING
047800     ELSE
047900        STRING WKS-TEXTO-A(WKS-IA)(1:WKS-LONG-PALABRA)
048000                                                    DELIMITED BY
048100                    SIZE
048200           INTO WKS-KEYWORDS-TXT
048300           WITH POINTER WKS-KEYWORDS-PTR
048400           ON OVERFLOW CONTINUE
048500        END-STRING
048600     END-IF.
048700 056-AGREGA-A-LISTA-KEYWORDS-E. EXIT.
048800*MOTOR DE REGLAS - PASO 2: CASCADA DE NIVEL DE ALERTA
048900 051-CLASIFICAR-NIVEL-ALERTA SECTION.
049000     MOVE "info    " TO WKS-NIVEL-TRAB
049100     PERFORM 070-BUSCA-CRITICO
049200        VARYING WKS-IC FROM 1 BY 1
049300        UNTIL WKS-IC > WKS-TAB-LONG-C OR
049400              WKS-NIVEL-TRAB = "critical"
049500     IF WKS-NIVEL-TRAB NOT = "critical"
049600        PERFORM 071-BUSCA-FUENTE
049700           VARYING WKS-IS FROM 1 BY 1
049800           UNTIL WKS-IS > WKS-TAB-LONG-S OR
049900                 WKS-NIVEL-TRAB = "high    "
050000     END-IF
050100     IF WKS-NIVEL-TRAB = "info    "
050200        IF WKS-KW-COUNT-TRAB > 3
050300           MOVE "high    " TO WKS-NIVEL-TRAB
050400        ELSE
050500           IF WKS-KW-COUNT-TRAB > 0
050600              MOVE "standard" TO WKS-NIVEL-TRAB
050700           END-IF
050800        END-IF
050900     END-IF.
051000 051-CLASIFICAR-NIVEL-ALERTA-E. EXIT.
051100 070-BUSCA-CRITICO SECTION.
051200     MOVE WKS-TEXTO-C(WKS-IC) TO WKS-PALABRA-PRUEBA
051300     PERFORM 058-BUSCA-SUBCADENA
051400     IF WKS-SUBCADENA-HALLADA
051500        MOVE "critical" TO WKS-NIVEL-TRAB
051600     END-IF.
051700 070-BUSCA-CRITICO-E. EXIT.
051800 071-BUSCA-FUENTE SECTION.
051900     MOVE WKS-TEXTO-S(WKS-IS) TO WKS-PALABRA-PRUEBA
052000     PERFORM 058-BUSCA-SUBCADENA
052100     IF WKS-SUBCADENA-HALLADA
052200        MOVE "high    " TO WKS-NIVEL-TRAB
052300     END-IF.
052400 071-BUSCA-FUENTE-E. EXIT.
052500*BUSQUEDA DE SUBCADENA GENERICA: WKS-PALABRA-PRUEBA DENTRO DE
052600*WKS-TEXTO-BUSQUEDA, SIN USAR FUNCIONES INTRINSECAS
052700 058-BUSCA-SUBCADENA SECTION.
052800     SET WKS-SUBCADENA-NO-HALLADA TO TRUE
052900     PERFORM 059-LONGITUD-PALABRA-PRUEBA
053000     IF WKS-LONG-PALABRA > 0
053100        COMPUTE WKS-POS-MAX =
053200                WKS-LONG-BUSQUEDA - WKS-LONG-PALABRA + 1
053300        IF WKS-POS-MAX > 0
053400           PERFORM 060-COMPARA-POSICION
053500              VARYING WKS-POS FROM 1 BY 1
053600              UNTIL WKS-POS > WKS-POS-MAX OR
053700                    WKS-SUBCADENA-HALLADA
053800        END-IF
053900     END-IF.
054000 058-BUSCA-SUBCADENA-E. EXIT.
054100 059-LONGITUD-PALABRA-PRUEBA SECTION.
054200     MOVE 30 TO WKS-LONG-PALABRA
054300     PERFORM 061-REDUCE-LONGITUD-PALABRA
054400        UNTIL WKS-LONG-PALABRA = 0 OR
054500              WKS-PALABRA-PRUEBA(WKS-LONG-PALABRA:1) NOT = SPACE.
054600 059-LONGITUD-PALABRA-PRUEBA-E. EXIT.
054700 061-REDUCE-LONGITUD-PALABRA SECTION.
054800     SUBTRACT 1 FROM WKS-LONG-PALABRA.
054900 061-REDUCE-LONGITUD-PALABRA-E. EXIT.
055000 060-COMPARA-POSICION SECTION.
055100     IF WKS-TEXTO-BUSQUEDA(WKS-POS:WKS-LONG-PALABRA) =
055200        WKS-PALABRA-PRUEBA(1:WKS-LONG-PALABRA)
055300        SET WKS-SUBCADENA-HALLADA TO TRUE
055400     END-IF.
055500 060-COMPARA-POSICION-E. EXIT.
055600*GRABACION DEL MAESTRO NUEVO CON EL RESULTADO DEL ANALISIS
055700 052-ESCRIBIR-MAESTRO-NUEVO SECTION.
055800     MOVE DOCIN-REC TO DOCMO-REC
055900     MOVE WKS-NIVEL-TRAB    TO DM-ALERT-LEVEL OF DOCMO-REC
056000     MOVE WKS-KW-COUNT-TRAB TO DM-KW-COUNT    OF DOCMO-REC
056100     MOVE WKS-KEYWORDS-TXT  TO DM-KEYWORDS    OF DOCMO-REC
056200     WRITE DOCMO-REC
056300     IF FS-DOCMSTO NOT = 0
056400        MOVE "DOCMSTO" TO WKS-ARCHIVO-ERROR
056500        MOVE "WRITE"   TO WKS-OPERACION-ERROR
056600        MOVE FS-DOCMSTO TO WKS-STATUS-ERROR
056700        PERFORM 099-ERROR-FATAL
056800     END-IF.
056900 052-ESCRIBIR-MAESTRO-NUEVO-E. EXIT.
057000*GRABACION DE LA ALERTA (SOLO CUANDO HUBO AL MENOS UNA PALABRA
057100*CLASE A, VER REGLA DE EMISION EN LA ESPECIFICACION)
057200 053-ESCRIBIR-ALERTA SECTION.
057300     MOVE DOC-HASH      OF DOCMO-REC TO AL-DOC-HASH
057400     MOVE DM-ALERT-LEVEL OF DOCMO-REC TO AL-LEVEL
057500     MOVE DOC-TITLE     OF DOCMO-REC TO AL-TITLE
057600     MOVE DOC-TYPE      OF DOCMO-REC TO AL-TYPE
057700     IF DOC-CHAMBER OF DOCMO-REC = SPACES
057800        MOVE "N/A" TO AL-CHAMBER
057900     ELSE
058000        MOVE DOC-CHAMBER OF DOCMO-REC TO AL-CHAMBER
058100     END-IF
058200     MOVE DM-KEYWORDS OF DOCMO-REC TO AL-KEYWORDS
058300     MOVE WKS-PARM-FECHA           TO AL-DATE
058400     WRITE ALERT-REC
058500     IF FS-ALERTS NOT = 0
058600        MOVE "ALERTS" TO WKS-ARCHIVO-ERROR
058700        MOVE "WRITE"  TO WKS-OPERACION-ERROR
058800        MOVE FS-ALERTS TO WKS-STATUS-ERROR
058900        PERFORM 099-ERROR-FATAL
059000     END-IF
059100     EVALUATE WKS-NIVEL-TRAB
059200        WHEN "critical"
059300             ADD 1 TO WKS-ALERTAS-CRITICAS
059400        WHEN "high    "
059500             ADD 1 TO WKS-ALERTAS-ALTAS
059600        WHEN OTHER
059700             ADD 1 TO WKS-ALERTAS-ESTANDAR
059800     END-EVALUATE.
059900 053-ESCRIBIR-ALERTA-E. EXIT.
060000*ABORTO GENERAL POR FALLA DE E/S EN ARCHIVO SECUENCIAL
060100 099-ERROR-FATAL SECTION.
060200     DISPLAY "***********************************************"
060300     DISPLAY "*        ERROR FATAL DE E/S - TPAL1C01        *"
060400     DISPLAY "***********************************************"
060500     DISPLAY "* ARCHIVO   : " WKS-ARCHIVO-ERROR
060600     DISPLAY "* OPERACION : " WKS-OPERACION-ERROR
060700     DISPLAY "* ESTADO    : " WKS-STATUS-ERROR
060800     DISPLAY "***********************************************"
060900     MOVE 91 TO RETURN-CODE
061000     PERFORM 070-CERRAR-ARCHIVOS
061100     STOP RUN.
061200 099-ERROR-FATAL-E. EXIT.
061300 060-ESTADISTICAS SECTION.
061400     DISPLAY
061500     "**********************************************************"
061600     DISPLAY
061700     "*                  E S T A D I S T I C A S               *"
061800     DISPLAY
061900     "**********************************************************"
062000     MOVE ZEROS            TO WKS-MASCARA
062100     MOVE WKS-LEIDOS-DOCIN  TO WKS-MASCARA
062200     DISPLAY "DOCUMENTOS CANDIDATOS LEIDOS              : "
062300             WKS-MASCARA
062400     MOVE ZEROS            TO WKS-MASCARA
062500     MOVE WKS-DUPLICADOS    TO WKS-MASCARA
062600     DISPLAY "DUPLICADOS DESCARTADOS POR HASH           : "
062700             WKS-MASCARA
062800     MOVE ZEROS            TO WKS-MASCARA
062900     MOVE WKS-NUEVOS        TO WKS-MASCARA
063000     DISPLAY "DOCUMENTOS NUEVOS ALMACENADOS             : "
063100             WKS-MASCARA
063200     MOVE ZEROS            TO WKS-MASCARA
063300     MOVE WKS-NUEVOS-RELEVANTES TO WKS-MASCARA
063400     DISPLAY "DOCUMENTOS NUEVOS CON ALERTA               : "
063500             WKS-MASCARA
063600     MOVE ZEROS            TO WKS-MASCARA
063700     MOVE WKS-ALERTAS-CRITICAS TO WKS-MASCARA
063800     DISPLAY "ALERTAS NIVEL CRITICO                     : "
063900             WKS-MASCARA
064000     MOVE ZEROS            TO WKS-MASCARA
064100     MOVE WKS-ALERTAS-ALTAS TO WKS-MASCARA
064200     DISPLAY "ALERTAS NIVEL ALTO                        : "
064300             WKS-MASCARA
064400     MOVE ZEROS            TO WKS-MASCARA
064500     MOVE WKS-ALERTAS-ESTANDAR TO WKS-MASCARA
064600     DISPLAY "ALERTAS NIVEL ESTANDAR                    : "
064700             WKS-MASCARA
064800     DISPLAY
064900     "**********************************************************"
065000     MOVE ZEROS            TO WKS-MASCARA
065100     MOVE WKS-NUEVOS-RELEVANTES TO WKS-MASCARA
065200     DISPLAY "CYCLE COMPLETE, " WKS-MASCARA " NEW RELEVANT".
065300 060-ESTADISTICAS-E. EXIT.
065400 070-CERRAR-ARCHIVOS SECTION.
065500     CLOSE DOCIN, DOCMSTI, DOCMSTO, KEYWORDS, ALERTS.
065600 070-CERRAR-ARCHIVOS-E. EXIT.
