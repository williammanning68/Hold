000100******************************************************************
000200*  PROGRAMA    : TPSM1R03                                        *
000300*  APLICACION  : MONITOR DE DOCUMENTOS PARLAMENTARIOS           *
000400*  DESCRIPCION : REPORTE RESUMEN DE PERIODO.  ACUMULA, A PARTIR  *
000500*              : DE UNA FECHA DE CORTE (HOY MENOS N DIAS SEGUN   *
000600*              : EL CODIGO DE PERIODO D/W/M), TOTALES DE         *
000700*              : DOCUMENTOS Y ALERTAS, DESGLOSE POR TIPO Y POR   *
000800*              : CAMARA, Y EL TOP 10 DE PALABRAS CLAVE MAS       *
000900*              : FRECUENTES.  ARCHIVOS: DOCMAST (ENTRADA),       *
001000*              : ALERTS (ENTRADA), RPTSUMM (SALIDA).             *
001100*  PROGRAMADOR : R.GONZALEZ (RQGZ)                               *
001200*  FECHA       : 22/09/1994                                      *
001300*  PROGRAMA(S) : RUTINA DEBD1R00, FILE STATUS EXTENDED           *
001400*  REQUERIMIENTO BPM/RATIONAL : 104521                           *
001500******************************************************************
001600*    CAMBIOS                                                     *
001700*    22/09/1994 RQGZ  VERSION ORIGINAL.                          *
001800*    30/11/1996 RQGZ  AGREGADO EL TOP 10 DE PALABRAS CLAVE A      *
001900*                     PARTIR DE DM-KEYWORDS (SOLICITUD 4518).    *
002000*    14/01/1999 MSOL  REVISION Y2K - LA FECHA DE CORTE SE         *
002100*                     RECALCULA CON SIGLO COMPLETO EN TODAS LAS  *
002200*                     TABLAS DE BORROW DE MES/ANIO.              *
002300*    07/05/2003 LVAS  RETIRADA FUNCTION INTEGER-OF-DATE DEL       *
002400*                     CALCULO DE FECHA DE CORTE; SE SUSTITUYE    *
002500*                     POR RESTA DIA A DIA SOBRE TABLA-DIAS, IGUAL *
002600*                     QUE EN CIERRES1, PARA EVITAR LA DEPENDENCIA *
002700*                     DE LA FUNCION INTRINSECA EN ESTE AMBIENTE. *
002800*    11/02/2005 LVAS  AMPLIADAS LAS TABLAS DE TIPO/CAMARA/PALABRA *
002900*                     A 50/50/2000 ENTRADAS PARA SEGUIR EL RITMO *
003000*                     DE CRECIMIENTO DEL CATALOGO DE PALABRAS.   *
003100*    19/03/2007 HVAL  LA APERTURA DE LOS TRES ARCHIVOS AHORA      *
003200*                     LLAMA A DEBD1R00 IGUAL QUE CIERRES1, PARA   *
003300*                     DEJAR EL DETALLE DEL FS EXTENDIDO EN SPOOL  *
003400*                     (SOLICITUD 4733).                          *
003500******************************************************************
003600 IDENTIFICATION DIVISION.
003700 PROGRAM-ID.     TPSM1R03.
003800 AUTHOR.         R.GONZALEZ.
003900 INSTALLATION.   CENTRO DE COMPUTO PARLAMENTARIO.
004000 DATE-WRITTEN.   09/22/1994.
004100 DATE-COMPILED.
004200 SECURITY.       CONFIDENCIAL - USO INTERNO.
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT DOCMAST  ASSIGN TO DOCMAST
005000         ORGANIZATION IS SEQUENTIAL
005100         FILE STATUS IS FS-DOCMAST.
005200     SELECT ALERTS   ASSIGN TO ALERTS
005300         ORGANIZATION IS SEQUENTIAL
005400         FILE STATUS IS FS-ALERTS.
005500     SELECT RPTSUMM  ASSIGN TO SYS011
005600         ORGANIZATION IS SEQUENTIAL
005700         FILE STATUS IS FS-RPTSUMM.
005800 DATA DIVISION.
005900 FILE SECTION.
006000 FD  DOCMAST
006100     LABEL RECORDS ARE STANDARD.
006200     COPY DOCMA01.
006300 FD  ALERTS
006400     LABEL RECORDS ARE STANDARD.
006500     COPY ALRT01.
006600 FD  RPTSUMM
006700     LABEL RECORDS ARE STANDARD.
006800 01  WKS-LINEA-RESUMEN           PIC X(132).
006900 WORKING-STORAGE SECTION.
007000 01  WKS-CAMPOS-DE-TRABAJO.
007100     05  WKS-PROGRAMA            PIC X(08)  VALUE 'TPSM1R03'.
007200     05  FS-DOCMAST              PIC 9(02).
007300     05  FS-ALERTS               PIC 9(02).
007400     05  FS-RPTSUMM              PIC 9(02).
007500     05  WKS-FLAGS.
007600         10  WKS-FIN-DOCMAST      PIC X(01)  VALUE 'N'.
007700             88  FIN-DOCMAST                 VALUE 'S'.
007800         10  WKS-FIN-ALERTS       PIC X(01)  VALUE 'N'.
007900             88  FIN-ALERTS                  VALUE 'S'.
008000         10  WKS-EN-PERIODO       PIC X(01)  VALUE 'N'.
008100             88  EN-PERIODO                  VALUE 'S'.
008200     05  FILLER                  PIC X(04).
008300*              VARIABLES DE RUTINA DE FILE STATUS EXTENDIDO
008400 01  FSE-DOCMAST.
008500     05  FSE-RETURN              PIC S9(04) COMP-5 VALUE ZEROS.
008600     05  FSE-FUNCTION            PIC S9(04) COMP-5 VALUE ZEROS.
008700     05  FSE-FEEDBACK            PIC S9(04) COMP-5 VALUE ZEROS.
008800 01  FSE-ALERTS.
008900     05  FSE-RETURN              PIC S9(04) COMP-5 VALUE ZEROS.
009000     05  FSE-FUNCTION            PIC S9(04) COMP-5 VALUE ZEROS.
009100     05  FSE-FEEDBACK            PIC S9(04) COMP-5 VALUE ZEROS.
009200 01  FSE-RPTSUMM.
009300     05  FSE-RETURN              PIC S9(04) COMP-5 VALUE ZEROS.
009400     05  FSE-FUNCTION            PIC S9(04) COMP-5 VALUE ZEROS.
009500     05  FSE-FEEDBACK            PIC S9(04) COMP-5 VALUE ZEROS.
009600 01  PROGRAMA                    PIC X(08)  VALUE SPACES.
009700 01  ARCHIVO                     PIC X(08)  VALUE SPACES.
009800 01  ACCION                      PIC X(10)  VALUE SPACES.
009900 01  LLAVE                       PIC X(32)  VALUE SPACES.
010000 01  WKS-PARM-ENTRADA.
010100     05  WKS-PARM-PERIODO        PIC X(01).
010200     05  FILLER                  PIC X(01).
010300     05  WKS-PARM-FECHA          PIC 9(08).
010400 01  WKS-PARM-FECHA-R REDEFINES WKS-PARM-FECHA.
010500     05  WKS-PF-ANIO             PIC 9(04).
010600     05  WKS-PF-MES              PIC 9(02).
010700     05  WKS-PF-DIA              PIC 9(02).
010800 01  WKS-PERIODO-TRABAJO.
010900     05  WKS-PERIODO-DIAS        PIC 9(02)  COMP.
011000     05  WKS-PERIODO-TXT         PIC X(05).
011100     05  FILLER                  PIC X(03).
011200 01  WKS-FECHA-CORTE             PIC 9(08).
011300 01  WKS-FECHA-CORTE-R REDEFINES WKS-FECHA-CORTE.
011400     05  WKS-FC-ANIO             PIC 9(04).
011500     05  WKS-FC-MES              PIC 9(02).
011600     05  WKS-FC-DIA              PIC 9(02).
011700 01  WKS-FECHA-FMT                PIC X(10).
011800 01  WKS-CONTADORES.
011900     05  WKS-DOCUMENTOS-CT       PIC 9(05)  COMP.
012000     05  WKS-ALERTAS-CT          PIC 9(05)  COMP.
012100 01  WKS-CONTADORES-R REDEFINES WKS-CONTADORES.
012200     05  FILLER                  PIC X(08).
012300 01  WKS-MASCARA                  PIC ZZZZ9.
012400 01  WKS-MASCARA-2                PIC ZZZZ9.
012500*    TABLA DE DIAS POR MES, IGUAL A LA DE CIERRES1, PARA CALCULAR
012600*    LA FECHA DE CORTE SIN FUNCTION INTEGER-OF-DATE.
012700 01  TABLA-DIAS.
012800     05  FILLER   PIC X(24)  VALUE '312831303130313130313031'.
012900 01  F REDEFINES TABLA-DIAS.
013000     05  DIA-FIN-MES             PIC 99  OCCURS 12 TIMES.
013100 01  WKS-TABLA-TIPOS.
013200     05  WKS-TAB-TIPOS-LONG      PIC 9(02)  COMP.
013300     05  FILLER                  PIC X(04).
013400     05  WKS-FILA-TIPO   OCCURS 0 TO 50 TIMES
013500                         DEPENDING ON WKS-TAB-TIPOS-LONG
013600                         ASCENDING KEY IS WKS-TIPO-T
013700                         INDEXED BY WKS-IT.
013800         10  WKS-TIPO-T          PIC X(16).
013900         10  WKS-TIPO-CT         PIC 9(05)  COMP.
014000 01  WKS-TABLA-CAMARAS.
014100     05  WKS-TAB-CAMARAS-LONG    PIC 9(02)  COMP.
014200     05  FILLER                  PIC X(04).
014300     05  WKS-FILA-CAMARA OCCURS 0 TO 50 TIMES
014400                         DEPENDING ON WKS-TAB-CAMARAS-LONG
014500                         ASCENDING KEY IS WKS-CAMARA-T
014600                         INDEXED BY WKS-IC.
014700         10  WKS-CAMARA-T        PIC X(20).
014800         10  WKS-CAMARA-CT       PIC 9(05)  COMP.
014900 01  WKS-TABLA-PALABRAS.
015000     05  WKS-TAB-PALABRAS-LONG   PIC 9(04)  COMP.
015100     05  FILLER                  PIC X(04).
015200     05  WKS-FILA-PALABRA OCCURS 0 TO 2000 TIMES
015300                         DEPENDING ON WKS-TAB-PALABRAS-LONG
015400                         ASCENDING KEY IS WKS-PALABRA-T
015500                         INDEXED BY WKS-IP.
015600         10  WKS-PALABRA-T       PIC X(30).
015700         10  WKS-PALABRA-CT      PIC 9(05)  COMP.
015800 01  WKS-TOP-PALABRAS.
015900     05  WKS-TOP-FILA OCCURS 10 TIMES INDEXED BY WKS-IX.
016000         10  WKS-TOP-TEXTO       PIC X(30).
016100         10  WKS-TOP-CUENTA      PIC 9(05)  COMP.
016200     05  WKS-TOP-CARGADAS        PIC 9(02)  COMP.
016300     05  FILLER                  PIC X(04).
016400 01  WKS-VARIABLES-DE-BUSQUEDA.
016500     05  WKS-I                    PIC 9(04)  COMP.
016600     05  WKS-J                    PIC 9(04)  COMP.
016700     05  WKS-K                    PIC 9(02)  COMP.
016800     05  WKS-CT-TEMP              PIC 9(05)  COMP.
016900     05  WKS-RESIDUO-BORROW       PIC 9(02)  COMP.
017000     05  WKS-PUNTERO              PIC 9(04)  COMP.
017100     05  WKS-LONG-LISTA           PIC 9(04)  COMP.
017200     05  WKS-INICIO-TOKEN         PIC 9(04)  COMP.
017300     05  WKS-LONG-TOKEN           PIC 9(04)  COMP.
017400     05  WKS-TOKEN                PIC X(30).
017500     05  FILLER                   PIC X(02).
017600 01  WKS-FLAG-BUSQUEDA.
017700     05  WKS-FLAG-ENCONTRADO     PIC X(01)  VALUE 'N'.
017800         88  ENCONTRADO                     VALUE 'S'.
017900     05  FILLER                  PIC X(03).
018000 PROCEDURE DIVISION.
018100******************************************************************
018200*    000-MAIN SECTION                                            *
018300*    CONDUCE TODO EL CICLO DE ACUMULACION Y EL REPORTE DE          *
018400*    RESUMEN, DE LA MISMA FORMA QUE CIERRES1 CONDUCE EL CICLO DE   *
018500*    MORAS.                                                       *
018600******************************************************************
018700 000-MAIN SECTION.
018800     PERFORM 010-ABRIR-ARCHIVOS
018900     PERFORM 020-CALCULA-FECHA-CORTE
019000     PERFORM 031-ACUMULA-MAESTRO UNTIL FIN-DOCMAST
019100     PERFORM 032-ACUMULA-ALERTAS UNTIL FIN-ALERTS
019200     PERFORM 040-ORDENA-TOP-PALABRAS
019300     PERFORM 050-IMPRIME-RESUMEN
019400     PERFORM 070-CERRAR-ARCHIVOS
019500     STOP RUN.
019600 000-MAIN-E. EXIT.
019700******************************************************************
019800*    010-ABRIR-ARCHIVOS SECTION                                  *
019900*    LEE EL PARAMETRO DE CORRIDA (CODIGO DE PERIODO + FECHA) Y    *
020000*    ABRE LOS TRES ARCHIVOS DEL PROCESO; CUALQUIER FS DISTINTO DE *
020100*    CERO SE REPORTA CON LA RUTINA DEBD1R00, IGUAL QUE CIERRES1.  *
020200******************************************************************
020300 010-ABRIR-ARCHIVOS SECTION.
020400     ACCEPT WKS-PARM-ENTRADA FROM SYSIN.
020500     MOVE 'TPSM1R03' TO PROGRAMA.
020600     MOVE ZEROS TO WKS-CONTADORES-R.
020700     MOVE 0 TO WKS-TAB-TIPOS-LONG.
020800     MOVE 0 TO WKS-TAB-CAMARAS-LONG.
020900     MOVE 0 TO WKS-TAB-PALABRAS-LONG.
021000     MOVE 0 TO WKS-TOP-CARGADAS.
021100     OPEN INPUT DOCMAST ALERTS.
021200     OPEN OUTPUT RPTSUMM.
021300     IF FS-DOCMAST NOT EQUAL 0 AND 97
021400         MOVE 'OPEN'     TO ACCION
021500         MOVE SPACES     TO LLAVE
021600         MOVE 'DOCMAST'  TO ARCHIVO
021700         CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
021800                               LLAVE, FS-DOCMAST, FSE-DOCMAST
021900         DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVO DOCMAST <<<'
022000             UPON CONSOLE
022100         MOVE 91 TO RETURN-CODE
022200         STOP RUN
022300     END-IF.
022400     IF FS-ALERTS NOT EQUAL 0 AND 97
022500         MOVE 'OPEN'     TO ACCION
022600         MOVE SPACES     TO LLAVE
022700         MOVE 'ALERTS'   TO ARCHIVO
022800         CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
022900                               LLAVE, FS-ALERTS, FSE-ALERTS
023000         DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVO ALERTS <<<'
023100             UPON CONSOLE
023200         MOVE 91 TO RETURN-CODE
023300         STOP RUN
023400     END-IF.
023500     IF FS-RPTSUMM NOT EQUAL 0 AND 97
023600         MOVE 'OPEN'     TO ACCION
023700         MOVE SPACES     TO LLAVE
023800         MOVE 'RPTSUMM'  TO ARCHIVO
023900         CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
024000                               LLAVE, FS-RPTSUMM, FSE-RPTSUMM
024100         DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVO RPTSUMM <<<'
024200             UPON CONSOLE
024300         MOVE 91 TO RETURN-CODE
024400         STOP RUN
024500     END-IF.
024600     PERFORM 011-LEER-DOCMAST.
024700     PERFORM 012-LEER-ALERTA.
024800 010-ABRIR-ARCHIVOS-E. EXIT.
024900 011-LEER-DOCMAST SECTION.
025000     READ DOCMAST
025100         AT END MOVE 'S' TO WKS-FIN-DOCMAST
025200     END-READ.
025300 011-LEER-DOCMAST-E. EXIT.
025400 012-LEER-ALERTA SECTION.
025500     READ ALERTS
025600         AT END MOVE 'S' TO WKS-FIN-ALERTS
025700     END-READ.
025800 012-LEER-ALERTA-E. EXIT.
025900******************************************************************
026000*    020-CALCULA-FECHA-CORTE SECTION                              *
026100*    TRADUCE EL CODIGO DE PERIODO (D/W/M) A DIAS Y RESTA ESOS      *
026200*    DIAS DE LA FECHA DE CORRIDA, UN DIA A LA VEZ, SOBRE LA TABLA  *
026300*    TABLA-DIAS - SUSTITUYE EL USO DE FUNCTION INTEGER-OF-DATE.   *
026400******************************************************************
026500 020-CALCULA-FECHA-CORTE SECTION.
026600     EVALUATE WKS-PARM-PERIODO
026700         WHEN 'D'
026800             MOVE 1  TO WKS-PERIODO-DIAS
026900             MOVE 'DAY'   TO WKS-PERIODO-TXT
027000         WHEN 'W'
027100             MOVE 7  TO WKS-PERIODO-DIAS
027200             MOVE 'WEEK'  TO WKS-PERIODO-TXT
027300         WHEN 'M'
027400             MOVE 30 TO WKS-PERIODO-DIAS
027500             MOVE 'MONTH' TO WKS-PERIODO-TXT
027600         WHEN OTHER
027700             DISPLAY '*** CODIGO DE PERIODO INVALIDO: '
027800                     WKS-PARM-PERIODO
027900             MOVE 91 TO RETURN-CODE
028000             STOP RUN
028100     END-EVALUATE.
028200     MOVE WKS-PARM-FECHA TO WKS-FECHA-CORTE.
028300     PERFORM 021-RESTA-UN-DIA
028400         WKS-PERIODO-DIAS TIMES.
028500 020-CALCULA-FECHA-CORTE-E. EXIT.
028600 021-RESTA-UN-DIA SECTION.
028700     IF WKS-FC-DIA GREATER THAN 1
028800         SUBTRACT 1 FROM WKS-FC-DIA
028900     ELSE
029000         IF WKS-FC-MES GREATER THAN 1
029100             SUBTRACT 1 FROM WKS-FC-MES
029200         ELSE
029300             MOVE 12 TO WKS-FC-MES
029400             SUBTRACT 1 FROM WKS-FC-ANIO
029500         END-IF
029600         MOVE DIA-FIN-MES(WKS-FC-MES) TO WKS-FC-DIA
029700         PERFORM 022-AJUSTA-FEBRERO
029800     END-IF.
029900 021-RESTA-UN-DIA-E. EXIT.
030000 022-AJUSTA-FEBRERO SECTION.
030100     IF WKS-FC-MES EQUAL 2
030200         DIVIDE WKS-FC-ANIO BY 4 GIVING WKS-K
030300             REMAINDER WKS-RESIDUO-BORROW
030400         IF WKS-RESIDUO-BORROW EQUAL 0
030500             DIVIDE WKS-FC-ANIO BY 100 GIVING WKS-K
030600                 REMAINDER WKS-RESIDUO-BORROW
030700             IF WKS-RESIDUO-BORROW EQUAL 0
030800                 DIVIDE WKS-FC-ANIO BY 400 GIVING WKS-K
030900                     REMAINDER WKS-RESIDUO-BORROW
031000                 IF WKS-RESIDUO-BORROW EQUAL 0
031100                     MOVE 29 TO WKS-FC-DIA
031200                 END-IF
031300             ELSE
031400                 MOVE 29 TO WKS-FC-DIA
031500             END-IF
031600         END-IF
031700     END-IF.
031800 022-AJUSTA-FEBRERO-E. EXIT.
031900******************************************************************
032000*    031-ACUMULA-MAESTRO SECTION                                 *
032100*    POR CADA DOCUMENTO DEL MAESTRO CON FECHA DE DESCUBRIMIENTO   *
032200*    DENTRO DEL PERIODO, ACUMULA EL TOTAL, LA TABLA DE TIPOS, LA  *
032300*    TABLA DE CAMARAS Y LA TABLA DE PALABRAS CLAVE.               *
032400******************************************************************
032500 031-ACUMULA-MAESTRO SECTION.
032600     IF DOC-DATE-DISC OF DOCMA-REC GREATER OR EQUAL WKS-FECHA-CORTE
032700         ADD 1 TO WKS-DOCUMENTOS-CT
032800         PERFORM 033-ACUMULA-TIPO
032900         IF DOC-CHAMBER OF DOCMA-REC NOT EQUAL SPACES
033000             PERFORM 034-ACUMULA-CAMARA
033100         END-IF
033200         IF DM-KW-COUNT GREATER THAN 0
033300             PERFORM 035-ACUMULA-PALABRAS
033400         END-IF
033500     END-IF.
033600     PERFORM 011-LEER-DOCMAST.
033700 031-ACUMULA-MAESTRO-E. EXIT.
033800 032-ACUMULA-ALERTAS SECTION.
033900     IF AL-DATE GREATER OR EQUAL WKS-FECHA-CORTE
034000         ADD 1 TO WKS-ALERTAS-CT
034100     END-IF.
034200     PERFORM 012-LEER-ALERTA.
034300 032-ACUMULA-ALERTAS-E. EXIT.
034400******************************************************************
034500*    033-ACUMULA-TIPO / 034-ACUMULA-CAMARA SECTIONS               *
034600*    BUSQUEDA SECUENCIAL SOBRE LA TABLA EN MEMORIA DE TIPOS O     *
034700*    CAMARAS; SI NO EXISTE LA FILA SE AGREGA AL FINAL (LA TABLA   *
034800*    NO NECESITA QUEDAR ORDENADA PARA ACUMULAR, SOLO AL IMPRIMIR  *
034900*    SE RECORRE ORDENADA POR 040/050).                            *
035000******************************************************************
035100 033-ACUMULA-TIPO SECTION.
035200     MOVE 'N' TO WKS-FLAG-ENCONTRADO.
035300     IF WKS-TAB-TIPOS-LONG GREATER THAN 0
035400         PERFORM 033-BUSCA-TIPO
035500             VARYING WKS-IT FROM 1 BY 1
035600             UNTIL WKS-IT GREATER THAN WKS-TAB-TIPOS-LONG
035700                OR ENCONTRADO
035800     END-IF.
035900     IF NOT ENCONTRADO
036000         ADD 1 TO WKS-TAB-TIPOS-LONG
036100         SET WKS-IT TO WKS-TAB-TIPOS-LONG
036200         MOVE DOC-TYPE OF DOCMA-REC TO WKS-TIPO-T(WKS-IT)
036300         MOVE 1 TO WKS-TIPO-CT(WKS-IT)
036400     END-IF.
036500 033-ACUMULA-TIPO-E. EXIT.
036600 033-BUSCA-TIPO SECTION.
036700     IF WKS-TIPO-T(WKS-IT) EQUAL DOC-TYPE OF DOCMA-REC
036800         ADD 1 TO WKS-TIPO-CT(WKS-IT)
036900         MOVE 'S' TO WKS-FLAG-ENCONTRADO
037000     END-IF.
037100 033-BUSCA-TIPO-E. EXIT.
037200 034-ACUMULA-CAMARA SECTION.
037300     MOVE 'N' TO WKS-FLAG-ENCONTRADO.
037400     IF WKS-TAB-CAMARAS-LONG GREATER THAN 0
037500         PERFORM 034-BUSCA-CAMARA
037600             VARYING WKS-IC FROM 1 BY 1
037700             UNTIL WKS-IC GREATER THAN WKS-TAB-CAMARAS-LONG
037800                OR ENCONTRADO
037900     END-IF.
038000     IF NOT ENCONTRADO
038100         ADD 1 TO WKS-TAB-CAMARAS-LONG
038200         SET WKS-IC TO WKS-TAB-CAMARAS-LONG
038300         MOVE DOC-CHAMBER OF DOCMA-REC TO WKS-CAMARA-T(WKS-IC)
038400         MOVE 1 TO WKS-CAMARA-CT(WKS-IC)
038500     END-IF.
038600 034-ACUMULA-CAMARA-E. EXIT.
038700 034-BUSCA-CAMARA SECTION.
038800     IF WKS-CAMARA-T(WKS-IC) EQUAL DOC-CHAMBER OF DOCMA-REC
038900         ADD 1 TO WKS-CAMARA-CT(WKS-IC)
039000         MOVE 'S' TO WKS-FLAG-ENCONTRADO
039100     END-IF.
039200 034-BUSCA-CAMARA-E. EXIT.
039300******************************************************************
039400*    035-ACUMULA-PALABRAS SECTION                                *
039500*    PARTE LA LISTA DM-KEYWORDS (SEPARADA POR COMAS) EN TOKENS    *
039600*    UNO A UNO CON STRING/REFERENCE MODIFICATION (SIN FUNCION     *
039700*    INTRINSECA) Y ACUMULA CADA PALABRA EN LA TABLA DE PALABRAS.  *
039800******************************************************************
039900 035-ACUMULA-PALABRAS SECTION.
040000     MOVE 1 TO WKS-PUNTERO.
040100     MOVE 0 TO WKS-LONG-LISTA.
040200     PERFORM 035-MIDE-LISTA
040300         VARYING WKS-J FROM 120 BY -1
040400         UNTIL WKS-J LESS THAN 1
040500            OR DM-KEYWORDS(WKS-J:1) NOT EQUAL SPACE.
040600     IF WKS-LONG-LISTA GREATER THAN 0
040700         PERFORM 036-SIGUIENTE-TOKEN
040800             UNTIL WKS-PUNTERO GREATER THAN WKS-LONG-LISTA
040900     END-IF.
041000 035-ACUMULA-PALABRAS-E. EXIT.
041100 035-MIDE-LISTA SECTION.
041200     IF WKS-LONG-LISTA EQUAL 0
041300         MOVE WKS-J TO WKS-LONG-LISTA
041400     END-IF.
041500 035-MIDE-LISTA-E. EXIT.
041600 036-SIGUIENTE-TOKEN SECTION.
041700     MOVE WKS-PUNTERO TO WKS-INICIO-TOKEN.
041800     MOVE 0 TO WKS-LONG-TOKEN.
041900     PERFORM 037-BUSCA-COMA
042000         VARYING WKS-J FROM WKS-PUNTERO BY 1
042100         UNTIL WKS-J GREATER THAN WKS-LONG-LISTA
042200            OR DM-KEYWORDS(WKS-J:1) EQUAL ','.
042300     IF WKS-J GREATER THAN WKS-LONG-LISTA
042400         COMPUTE WKS-LONG-TOKEN = WKS-LONG-LISTA
042500             - WKS-INICIO-TOKEN + 1
042600         MOVE WKS-LONG-LISTA TO WKS-PUNTERO
042700         ADD 1 TO WKS-PUNTERO
042800     ELSE
042900         COMPUTE WKS-LONG-TOKEN = WKS-J - WKS-INICIO-TOKEN
043000         MOVE WKS-J TO WKS-PUNTERO
043100         ADD 1 TO WKS-PUNTERO
043200     END-IF.
043300     IF WKS-LONG-TOKEN GREATER THAN 0
043400         MOVE SPACES TO WKS-TOKEN
043500         MOVE DM-KEYWORDS(WKS-INICIO-TOKEN:WKS-LONG-TOKEN)
043600             TO WKS-TOKEN
043700         PERFORM 038-ACUMULA-TOKEN
043800     END-IF.
043900 036-SIGUIENTE-TOKEN-E. EXIT.
044000 037-BUSCA-COMA SECTION.
044100     CONTINUE.
044200 037-BUSCA-COMA-E. EXIT.
044300 038-ACUMULA-TOKEN SECTION.
044400     MOVE 'N' TO WKS-FLAG-ENCONTRADO.
044500     IF WKS-TAB-PALABRAS-LONG GREATER THAN 0
044600         PERFORM 038-BUSCA-PALABRA
044700             VARYING WKS-IP FROM 1 BY 1
044800             UNTIL WKS-IP GREATER THAN WKS-TAB-PALABRAS-LONG
044900                OR ENCONTRADO
045000     END-IF.
045100     IF NOT ENCONTRADO
045200         ADD 1 TO WKS-TAB-PALABRAS-LONG
045300         SET WKS-IP TO WKS-TAB-PALABRAS-LONG
045400         MOVE WKS-TOKEN TO WKS-PALABRA-T(WKS-IP)
045500         MOVE 1 TO WKS-PALABRA-CT(WKS-IP)
045600     END-IF.
045700 038-ACUMULA-TOKEN-E. EXIT.
045800 038-BUSCA-PALABRA SECTION.
045900     IF WKS-PALABRA-T(WKS-IP) EQUAL WKS-TOKEN
046000         ADD 1 TO WKS-PALABRA-CT(WKS-IP)
046100         MOVE 'S' TO WKS-FLAG-ENCONTRADO
046200     END-IF.
046300 038-BUSCA-PALABRA-E. EXIT.
046400******************************************************************
046500*    040-ORDENA-TOP-PALABRAS SECTION                             *
046600*    SELECCIONA LAS 10 PALABRAS DE MAYOR CUENTA (EMPATES POR      *
046700*    TEXTO ASCENDENTE) DE LA TABLA DE PALABRAS, MEDIANTE 10       *
046800*    PASADAS DE "BUSCA EL MAXIMO RESTANTE", IGUAL QUE EL          *
046900*    ORDENAMIENTO POR BURBUJA DE TPAL1C01/TPAL1R02 PERO SOLO      *
047000*    HASTA LLENAR 10 CASILLAS.                                    *
047100******************************************************************
047200 040-ORDENA-TOP-PALABRAS SECTION.
047300     MOVE 0 TO WKS-TOP-CARGADAS.
047400     IF WKS-TAB-PALABRAS-LONG GREATER THAN 0
047500         PERFORM 041-SELECCIONA-MAXIMO
047600             VARYING WKS-K FROM 1 BY 1
047700             UNTIL WKS-K GREATER THAN 10
047800                OR WKS-K GREATER THAN WKS-TAB-PALABRAS-LONG
047900     END-IF.
048000 040-ORDENA-TOP-PALABRAS-E. EXIT.
048100 041-SELECCIONA-MAXIMO SECTION.
048200     SET WKS-IX TO WKS-K.
048300     MOVE 0 TO WKS-I.
048400     PERFORM 042-BUSCA-MAXIMO
048500         VARYING WKS-IP FROM 1 BY 1
048600         UNTIL WKS-IP GREATER THAN WKS-TAB-PALABRAS-LONG.
048700     PERFORM 043-MUEVE-MAXIMO-A-TOP.
048800     ADD 1 TO WKS-TOP-CARGADAS.
048900 041-SELECCIONA-MAXIMO-E. EXIT.
049000 042-BUSCA-MAXIMO SECTION.
049100     IF WKS-PALABRA-CT(WKS-IP) NOT EQUAL 0
049200         IF WKS-I EQUAL 0
049300             SET WKS-J TO WKS-IP
049400             MOVE WKS-IP TO WKS-I
049500         ELSE
049600             IF WKS-PALABRA-CT(WKS-IP) GREATER THAN
049700                     WKS-PALABRA-CT(WKS-J)
049800                 SET WKS-J TO WKS-IP
049900             ELSE
050000                 IF WKS-PALABRA-CT(WKS-IP) EQUAL
050100                         WKS-PALABRA-CT(WKS-J)
050200                     IF WKS-PALABRA-T(WKS-IP) LESS THAN
050300                             WKS-PALABRA-T(WKS-J)
050400                         SET WKS-J TO WKS-IP
050500                     END-IF
050600                 END-IF
050700             END-IF
050800         END-IF
050900     END-IF.
051000 042-BUSCA-MAXIMO-E. EXIT.
051100 043-MUEVE-MAXIMO-A-TOP SECTION.
051200     MOVE WKS-PALABRA-T(WKS-J) TO WKS-TOP-TEXTO(WKS-IX).
051300     MOVE WKS-PALABRA-CT(WKS-J) TO WKS-TOP-CUENTA(WKS-IX).
051400     MOVE 0 TO WKS-PALABRA-CT(WKS-J).
051500 043-MUEVE-MAXIMO-A-TOP-E. EXIT.
051600******************************************************************
051700*    050-IMPRIME-RESUMEN SECTION                                 *
051800*    IMPRIME EL REPORTE RPTSUMM: ENCABEZADO, TOTALES, DESGLOSE    *
051900*    POR TIPO (ORDEN ASCENDENTE), DESGLOSE POR CAMARA (ORDEN      *
052000*    ASCENDENTE) Y EL TOP 10 DE PALABRAS.  ES IMPRESION            *
052100*    PROCEDURAL, NO REPORT WRITER, PORQUE SON TRES TABLAS DE      *
052200*    TAMANO INDEPENDIENTE QUE SE IMPRIMEN UNA DESPUES DE OTRA,    *
052300*    NO UN SOLO PASE CON QUIEBRES DE CONTROL.                     *
052400******************************************************************
052500 050-IMPRIME-RESUMEN SECTION.
052600     PERFORM 051-FORMATEA-FECHA.
052700     MOVE SPACES TO WKS-LINEA-RESUMEN.
052800     STRING 'SUMMARY REPORT  PERIOD: ' DELIMITED BY SIZE
052900            WKS-PERIODO-TXT        DELIMITED BY SIZE
053000            '  GENERATED: '        DELIMITED BY SIZE
053100            WKS-FECHA-FMT          DELIMITED BY SIZE
053200         INTO WKS-LINEA-RESUMEN
053300         ON OVERFLOW CONTINUE
053400     END-STRING.
053500     WRITE WKS-LINEA-RESUMEN AFTER ADVANCING C01.
053600     MOVE SPACES TO WKS-LINEA-RESUMEN.
053700     MOVE ZEROS TO WKS-MASCARA WKS-MASCARA-2.
053800     MOVE WKS-DOCUMENTOS-CT TO WKS-MASCARA.
053900     MOVE WKS-ALERTAS-CT    TO WKS-MASCARA-2.
054000     STRING 'DOCUMENTS: ' DELIMITED BY SIZE
054100            WKS-MASCARA   DELIMITED BY SIZE
054200            '   ALERTS: ' DELIMITED BY SIZE
054300            WKS-MASCARA-2 DELIMITED BY SIZE
054400         INTO WKS-LINEA-RESUMEN
054500         ON OVERFLOW CONTINUE
054600     END-STRING.
054700     WRITE WKS-LINEA-RESUMEN AFTER ADVANCING 2 LINES.
054800     IF WKS-TAB-TIPOS-LONG GREATER THAN 0
054900         PERFORM 052-ORDENA-TIPOS.
055000         PERFORM 053-IMPRIME-TIPOS
055100             VARYING WKS-IT FROM 1 BY 1
055200             UNTIL WKS-IT GREATER THAN WKS-TAB-TIPOS-LONG
055300     END-IF.
055400     IF WKS-TAB-CAMARAS-LONG GREATER THAN 0
055500         PERFORM 054-ORDENA-CAMARAS.
055600         PERFORM 055-IMPRIME-CAMARAS
055700             VARYING WKS-IC FROM 1 BY 1
055800             UNTIL WKS-IC GREATER THAN WKS-TAB-CAMARAS-LONG
055900     END-IF.
056000     IF WKS-TOP-CARGADAS GREATER THAN 0
056100         PERFORM 056-IMPRIME-TOP-PALABRAS
056200             VARYING WKS-IX FROM 1 BY 1
056300             UNTIL WKS-IX GREATER THAN WKS-TOP-CARGADAS
056400     END-IF.
056500 050-IMPRIME-RESUMEN-E. EXIT.
056600 051-FORMATEA-FECHA SECTION.
056700     MOVE SPACES TO WKS-FECHA-FMT.
056800     STRING WKS-PF-ANIO DELIMITED BY SIZE
056900            '-'         DELIMITED BY SIZE
057000            WKS-PF-MES  DELIMITED BY SIZE
057100            '-'         DELIMITED BY SIZE
057200            WKS-PF-DIA  DELIMITED BY SIZE
057300         INTO WKS-FECHA-FMT
057400         ON OVERFLOW CONTINUE
057500     END-STRING.
057600 051-FORMATEA-FECHA-E. EXIT.
057700******************************************************************
057800*    052-ORDENA-TIPOS / 054-ORDENA-CAMARAS SECTIONS                *
057900*    ORDENAMIENTO POR BURBUJA ASCENDENTE, MISMO IDIOMA QUE        *
058000*    035-ORDENA-TABLA-HASH DE TPAL1C01, PARA QUE EL REPORTE        *
058100*    SALGA EN ORDEN ASCENDENTE COMO PIDE EL LAYOUT.                *
058200******************************************************************
058300 052-ORDENA-TIPOS SECTION.
058400     PERFORM 060-PASADA-TIPOS
058500         VARYING WKS-I FROM 1 BY 1
058600         UNTIL WKS-I GREATER THAN WKS-TAB-TIPOS-LONG.
058700 052-ORDENA-TIPOS-E. EXIT.
058800 060-PASADA-TIPOS SECTION.
058900     PERFORM 061-COMPARA-TIPOS
059000         VARYING WKS-J FROM 1 BY 1
059100         UNTIL WKS-J GREATER THAN WKS-TAB-TIPOS-LONG - WKS-I.
059200 060-PASADA-TIPOS-E. EXIT.
059300 061-COMPARA-TIPOS SECTION.
059400     SET WKS-IT TO WKS-J.
059500     IF WKS-TIPO-T(WKS-IT) GREATER THAN WKS-TIPO-T(WKS-IT + 1)
059600         MOVE WKS-TIPO-CT(WKS-IT)      TO WKS-CT-TEMP
059700         MOVE WKS-TIPO-T(WKS-IT)       TO WKS-TOKEN
059800         MOVE WKS-TIPO-T(WKS-IT + 1)   TO WKS-TIPO-T(WKS-IT)
059900         MOVE WKS-TIPO-CT(WKS-IT + 1)  TO WKS-TIPO-CT(WKS-IT)
060000         MOVE WKS-TOKEN(1:16)          TO WKS-TIPO-T(WKS-IT + 1)
060100         MOVE WKS-CT-TEMP              TO WKS-TIPO-CT(WKS-IT + 1)
060200     END-IF.
060300 061-COMPARA-TIPOS-E. EXIT.
060400 054-ORDENA-CAMARAS SECTION.
060500     PERFORM 062-PASADA-CAMARAS
060600         VARYING WKS-I FROM 1 BY 1
060700         UNTIL WKS-I GREATER THAN WKS-TAB-CAMARAS-LONG.
060800 054-ORDENA-CAMARAS-E. EXIT.
060900 062-PASADA-CAMARAS SECTION.
061000     PERFORM 063-COMPARA-CAMARAS
061100         VARYING WKS-J FROM 1 BY 1
061200         UNTIL WKS-J GREATER THAN WKS-TAB-CAMARAS-LONG - WKS-I.
061300 062-PASADA-CAMARAS-E. EXIT.
061400 063-COMPARA-CAMARAS SECTION.
061500     SET WKS-IC TO WKS-J.
061600     IF WKS-CAMARA-T(WKS-IC) GREATER THAN WKS-CAMARA-T(WKS-IC + 1)
061700         MOVE WKS-CAMARA-CT(WKS-IC)       TO WKS-CT-TEMP
061800         MOVE WKS-CAMARA-T(WKS-IC)        TO WKS-TOKEN
061900         MOVE WKS-CAMARA-T(WKS-IC + 1)    TO WKS-CAMARA-T(WKS-IC)
062000         MOVE WKS-CAMARA-CT(WKS-IC + 1)   TO WKS-CAMARA-CT(WKS-IC)
062100         MOVE WKS-TOKEN(1:20)             TO
062200              WKS-CAMARA-T(WKS-IC + 1)
062300         MOVE WKS-CT-TEMP                 TO
062400              WKS-CAMARA-CT(WKS-IC + 1)
062500     END-IF.
062600 063-COMPARA-CAMARAS-E. EXIT.
062700 053-IMPRIME-TIPOS SECTION.
062800     MOVE SPACES TO WKS-LINEA-RESUMEN.
062900     MOVE ZEROS TO WKS-MASCARA.
063000     MOVE WKS-TIPO-CT(WKS-IT) TO WKS-MASCARA.
063100     STRING 'BY TYPE:      ' DELIMITED BY SIZE
063200            WKS-TIPO-T(WKS-IT) DELIMITED BY SIZE
063300            '  '              DELIMITED BY SIZE
063400            WKS-MASCARA       DELIMITED BY SIZE
063500         INTO WKS-LINEA-RESUMEN
063600         ON OVERFLOW CONTINUE
063700     END-STRING.
063800     WRITE WKS-LINEA-RESUMEN AFTER ADVANCING 1 LINES.
063900 053-IMPRIME-TIPOS-E. EXIT.
064000 055-IMPRIME-CAMARAS SECTION.
064100     MOVE SPACES TO WKS-LINEA-RESUMEN.
064200     MOVE ZEROS TO WKS-MASCARA.
064300     MOVE WKS-CAMARA-CT(WKS-IC) TO WKS-MASCARA.
064400     STRING 'BY CHAMBER:   ' DELIMITED BY SIZE
064500            WKS-CAMARA-T(WKS-IC) DELIMITED BY SIZE
064600            '  '               DELIMITED BY SIZE
064700            WKS-MASCARA        DELIMITED BY SIZE
064800         INTO WKS-LINEA-RESUMEN
064900         ON OVERFLOW CONTINUE
065000     END-STRING.
065100     WRITE WKS-LINEA-RESUMEN AFTER ADVANCING 1 LINES.
065200 055-IMPRIME-CAMARAS-E. EXIT.
065300 056-IMPRIME-TOP-PALABRAS SECTION.
065400     MOVE SPACES TO WKS-LINEA-RESUMEN.
065500     MOVE ZEROS TO WKS-MASCARA.
065600     MOVE WKS-TOP-CUENTA(WKS-IX) TO WKS-MASCARA.
065700     STRING 'TOP KEYWORDS: ' DELIMITED BY SIZE
065800            WKS-TOP-TEXTO(WKS-IX) DELIMITED BY SIZE
065900            '  '                 DELIMITED BY SIZE
066000            WKS-MASCARA          DELIMITED BY SIZE
066100         INTO WKS-LINEA-RESUMEN
066200         ON OVERFLOW CONTINUE
066300     END-STRING.
066400     WRITE WKS-LINEA-RESUMEN AFTER ADVANCING 1 LINES.
066500 056-IMPRIME-TOP-PALABRAS-E. EXIT.
066600******************************************************************
066700*    070-CERRAR-ARCHIVOS SECTION                                 *
066800******************************************************************
066900 070-CERRAR-ARCHIVOS SECTION.
067000     CLOSE DOCMAST ALERTS RPTSUMM.
067100 070-CERRAR-ARCHIVOS-E. EXIT.
