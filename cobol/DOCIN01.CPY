000100******************************************************************
000200*  COPYBOOK    : DOCIN01                                        *
000300*  APLICACION  : MONITOR DE DOCUMENTOS PARLAMENTARIOS           *
000400*  DESCRIPCION : LAYOUT DEL REGISTRO DE ENTRADA DE DOCUMENTOS   *
000500*              : CANDIDATOS (DOCIN) TAL COMO LO DEJA EL         *
000600*              : PROCESO DE RECOLECCION DIARIA.  LONGITUD FIJA  *
000700*              : DE 508 POSICIONES, SIN RELLENO (VER NOTA).     *
000800*  PROGRAMADOR : E.RAMIREZ (PEDR)                               *
000900*  FECHA       : 11/03/1991                                     *
001000******************************************************************
001100*    CAMBIOS                                                    *
001200*    11/03/1991 PEDR  VERSION ORIGINAL DEL LAYOUT.               *
001300*    22/09/1994 RQGZ  AGREGADO DOC-COMMITTEE (SOLICITUD 4471).   *
001400*    14/01/1999 MSOL  REVISION Y2K - FECHAS CONFIRMADAS 9(08)    *
001500*                     SIN SIGLO IMPLICITO.                      *
001600*    07/05/2003 LVAS  ESTANDARIZADO A 508 POSICIONES FIJAS.      *
001700******************************************************************
001800*    NOTA: LOS CAMPOS DE ESTE REGISTRO SUMAN EXACTAMENTE 508     *
001900*    POSICIONES.  NO SE AGREGA FILLER DE RELLENO PORQUE ESO      *
002000*    ALARGARIA EL REGISTRO MAS ALLA DE LA LONGITUD FIJA QUE      *
002100*    ESPERAN TODOS LOS PROGRAMAS QUE LEEN ESTE ARCHIVO.          *
002200******************************************************************
002300 01  DOCIN-REC.
002400     05  DOC-HASH                  PIC X(16).
002500     05  DOC-TYPE                  PIC X(16).
002600     05  DOC-CHAMBER                PIC X(20).
002700     05  DOC-DATE-PUB              PIC 9(08).
002800     05  DOC-DATE-DISC             PIC 9(08).
002900     05  DOC-TITLE                 PIC X(80).
003000     05  DOC-DESC                  PIC X(120).
003100     05  DOC-CONTENT               PIC X(200).
003200     05  DOC-COMMITTEE             PIC X(40).
