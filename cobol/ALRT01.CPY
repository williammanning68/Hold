000100******************************************************************
000200*  COPYBOOK    : ALRT01                                        *
000300*  APLICACION  : MONITOR DE DOCUMENTOS PARLAMENTARIOS           *
000400*  DESCRIPCION : LAYOUT DEL REGISTRO DE ALERTA (ALERTS) QUE     *
000500*              : GENERA EL PROCESO PRINCIPAL TPAL1C01 Y QUE     *
000600*              : CONSUME EL REPORTE DE NOTIFICACION TPAL1R02    *
000700*              : Y EL RESUMEN DE PERIODO TPSM1R03.  268         *
000800*              : POSICIONES FIJAS, SIN RELLENO (VER NOTA EN     *
000900*              : DOCIN01).                                     *
001000*  PROGRAMADOR : E.RAMIREZ (PEDR)                               *
001100*  FECHA       : 18/03/1991                                     *
001200******************************************************************
001300*    CAMBIOS                                                    *
001400*    18/03/1991 PEDR  VERSION ORIGINAL.                         *
001500*    02/06/1992 PEDR  AGREGADO AL-KEYWORDS PARA EL DETALLE DE    *
001600*                     PALABRAS QUE DISPARARON LA ALERTA.        *
001700*    14/01/1999 MSOL  REVISION Y2K - AL-DATE CONFIRMADO 9(08)    *
001800*                     SIN SIGLO IMPLICITO.                      *
001900******************************************************************
002000 01  ALERT-REC.
002100     05  AL-DOC-HASH                PIC X(16).
002200     05  AL-LEVEL                   PIC X(08).
002300     05  AL-TITLE                   PIC X(80).
002400     05  AL-TYPE                    PIC X(16).
002500     05  AL-CHAMBER                  PIC X(20).
002600     05  AL-KEYWORDS                PIC X(120).
002700     05  AL-DATE                    PIC 9(08).
