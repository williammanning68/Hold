000100******************************************************************
000200* FECHA       : 04/05/1992                                       *
000300* PROGRAMADOR : R.GONZALEZ (RQGZ)                                *
000400* APLICACION  : MONITOR DOCUMENTOS PARLAMENTARIOS                *
000500* PROGRAMA    : TPAL1R02                                         *
000600* TIPO        : BATCH - REPORTE                                  *
000700* DESCRIPCION : IMPRIME LA NOTIFICACION DE ALERTAS GENERADAS EN  *
000800*             : EL CICLO PRINCIPAL (TPAL1C01), AGRUPADAS POR     *
000900*             : NIVEL DE ALERTA (CRITICO, ALTO, ESTANDAR).       *
001000* ARCHIVOS    : ALERTS (PS ENTRADA), REPORTE (PS SALIDA)         *
001100* BPM/RATIONAL: 104518                                           *
001200******************************************************************
001300*    BITACORA DE CAMBIOS                                         *
001400*    04/05/1992 RQGZ  VERSION ORIGINAL.                          *
001500*    17/02/1993 RQGZ  SE AGREGA EL CONTEO DE ALERTAS EN EL       *
001600*                     ENCABEZADO (SOLICITUD DE AUDITORIA).       *
001700*    14/01/1999 MSOL  REVISION Y2K - WKS-FECHA-FMT CONSTRUIDA    *
001800*                     A PARTIR DE UN CAMPO 9(08) SIN SIGLO       *
001900*                     IMPLICITO.                                 *
002000*    07/05/2003 LVAS  LA TABLA DE ALERTAS SE ORDENA EN MEMORIA    *
002100*                     POR NIVEL ANTES DE GENERAR EL REPORTE, YA  *
002200*                     NO SE ASUME QUE EL ARCHIVO LLEGA ORDENADO. *
002300******************************************************************
002400 IDENTIFICATION DIVISION.
002500 PROGRAM-ID.                    TPAL1R02.
002600 AUTHOR.                        R.GONZALEZ.
002700 INSTALLATION.                  CENTRO DE COMPUTO PARLAMENTARIO.
002800 DATE-WRITTEN.                  05/04/1992.
002900 DATE-COMPILED.
003000 SECURITY.                      CONFIDENCIAL - USO INTERNO.
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM.
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700     SELECT ALERTS    ASSIGN   TO ALERTS
003800            ORGANIZATION       IS SEQUENTIAL
003900            FILE STATUS        IS FS-ALERTS.
004000     SELECT REPORTE   ASSIGN   TO SYS010
004100            FILE STATUS        IS FS-REPORTE.
004200 DATA DIVISION.
004300 FILE SECTION.
004400*1 -->ALERTAS GENERADAS POR EL CICLO PRINCIPAL
004500 FD  ALERTS.
004600     COPY ALRT01.
004700*2 -->REPORTE DE NOTIFICACION
004800 FD  REPORTE
004900     REPORT IS REPORTE-ALERTAS.
005000 WORKING-STORAGE SECTION.
005100******************************************************************
005200*               C A M P O S    D E    T R A B A J O              *
005300******************************************************************
005400 01  WKS-CAMPOS-DE-TRABAJO.
005500     02  FS-ALERTS                 PIC 9(02)  VALUE ZEROS.
005600     02  FS-REPORTE                PIC 9(02)  VALUE ZEROS.
005700     02  WKS-FIN-ALERTS            PIC 9(01)  VALUE ZEROS.
005800         88  WKS-END-ALERTS                     VALUE 1.
005900     02  FILLER                    PIC X(07).
006000*    PARAMETRO DE FECHA DE CORRIDA, FORMATO AAAAMMDD
006100 01  WKS-PARM-FECHA                PIC 9(08)  VALUE ZEROS.
006200 01  WKS-FECHA-CORRIDA-R          REDEFINES WKS-PARM-FECHA.
006300     02  WKS-FC-ANO                PIC 9(04).
006400     02  WKS-FC-MES                PIC 9(02).
006500     02  WKS-FC-DIA                PIC 9(02).
006600 01  WKS-FECHA-FMT                 PIC X(10)  VALUE SPACES.
006700******************************************************************
006800*   CONTADORES DEL ENCABEZADO                                    *
006900******************************************************************
007000 01  WKS-CONTADORES-NIVEL.
007100     02  WKS-CRITICAS-CT           PIC 9(05)  COMP VALUE ZERO.
007200     02  WKS-ALTAS-CT              PIC 9(05)  COMP VALUE ZERO.
007300     02  WKS-ESTANDAR-CT           PIC 9(05)  COMP VALUE ZERO.
007400 01  WKS-CONTADORES-NIVEL-R       REDEFINES WKS-CONTADORES-NIVEL
007500                                    PIC X(15).
007600 01  WKS-MASCARA                  PIC ZZ9.
007700 01  WKS-TITULO-SECCION            PIC X(30)  VALUE SPACES.
007800******************************************************************
007900*   TABLA DE ALERTAS EN MEMORIA, ORDENADA POR NIVEL ANTES DE     *
008000*   GENERAR EL REPORTE (1=CRITICO, 2=ALTO, 3=ESTANDAR)           *
008100******************************************************************
008200 01  WKS-TABLA-ALERTAS.
008300     02  WKS-TAB-LONG              PIC 9(05)  COMP VALUE ZERO.
008400     02  FILLER                    PIC X(05).
008500     02  WKS-FILA-T  OCCURS 0 TO 9000 TIMES
008600                     DEPENDING ON WKS-TAB-LONG
008700                     INDEXED BY WKS-I WKS-J.
008800         03  WKS-RANGO-T            PIC 9(01).
008900         03  WKS-TITULO-T           PIC X(80).
009000         03  WKS-TIPO-T             PIC X(16).
009100         03  WKS-CAMARA-T           PIC X(20).
009200         03  WKS-PALABRAS-T         PIC X(120).
009300     02  WKS-FILA-T-ALT  REDEFINES WKS-FILA-T
009400                         OCCURS 0 TO 9000 TIMES
009500                         DEPENDING ON WKS-TAB-LONG
009600                         PIC X(237).
009700 01  WKS-FILA-TEMP                 PIC X(237)  VALUE SPACES.
009800 01  WKS-FLAG-ORDENA               PIC 9(01)   VALUE ZEROS.
009900     88  WKS-SIGUE-ORDENANDO                    VALUE 1.
010000     88  WKS-NO-SIGUE-ORDENANDO                 VALUE 0.
010100 REPORT SECTION.
010200 RD  REPORTE-ALERTAS
010300     CONTROLS ARE WKS-RANGO-T(WKS-I)
010400     PAGE LIMIT IS 66
010500     HEADING 1
010600     FIRST DETAIL 5
010700     LAST DETAIL 58
010800     FOOTING 62.
010900 01  TYPE IS PH.
011000     02  LINE 1.
011100         03 COLUMN  1 PIC X(34) VALUE
011200                  "TASMANIA PARLIAMENT MONITOR ALERT".
011300         03 COLUMN 45 PIC X(10) VALUE "GENERATED:".
011400         03 COLUMN 56 PIC X(10) SOURCE WKS-FECHA-FMT.
011500     02  LINE 2.
011600         03 COLUMN  1 PIC X(08) VALUE "ALERTS: ".
011700         03 COLUMN  9 PIC ZZ9   SOURCE WKS-CRITICAS-CT.
011800         03 COLUMN 12 PIC X(10) VALUE " CRITICAL,".
011900         03 COLUMN 23 PIC ZZ9   SOURCE WKS-ALTAS-CT.
012000         03 COLUMN 27 PIC X(14) VALUE " HIGH PRIORITY".
012100 01  TITULONIVEL TYPE IS CONTROL HEADING WKS-RANGO-T(WKS-I).
012200     02  LINE PLUS 1.
012300         03 COLUMN  1 PIC X(30) SOURCE WKS-TITULO-SECCION.
012400 01  DETAILLINE TYPE IS DETAIL.
012500     02  LINE PLUS 1.
012600         03 COLUMN  3 PIC X(80) SOURCE WKS-TITULO-T(WKS-I).
012700     02  LINE PLUS 1.
012800         03 COLUMN  5 PIC X(06) VALUE "TYPE: ".
012900         03 COLUMN 11 PIC X(16) SOURCE WKS-TIPO-T(WKS-I).
013000         03 COLUMN 30 PIC X(09) VALUE "CHAMBER: ".
013100         03 COLUMN 39 PIC X(20) SOURCE WKS-CAMARA-T(WKS-I).
013200     02  LINE PLUS 1.
013300         03 COLUMN  5 PIC X(10) VALUE "KEYWORDS: ".
013400         03 COLUMN 15 PIC X(120) SOURCE WKS-PALABRAS-T(WKS-I).
013500 01  TYPE IS RF.
013600     02  LINE PLUS 2.
013700         03 COLUMN  1 PIC X(63) VALUE
013800 "-- AUTOMATED ALERT - UPDATE CONFIGURATION TO MODIFY SETTINGS --".
013900******************************************************************
014000 PROCEDURE DIVISION.
014100 000-MAIN SECTION.
014200     PERFORM 100-ABRE-INICIA-REPORTE
014300     PERFORM 200-CARGA-TABLA-ALERTAS
014400     PERFORM 210-ORDENA-TABLA-ALERTAS
014500     PERFORM 300-GENERA-REPORTE
014600     PERFORM 400-TERMINA-CIERRA-REPORTE
014700     STOP RUN.
014800 000-MAIN-E. EXIT.
014900 100-ABRE-INICIA-REPORTE SECTION.
015000     ACCEPT WKS-PARM-FECHA FROM SYSIN
015100     PERFORM 101-FORMATEA-FECHA
015200     OPEN INPUT  ALERTS
015300     OPEN OUTPUT REPORTE
015400     IF FS-ALERTS NOT = 0 OR FS-REPORTE NOT = 0
015500        DISPLAY
015600          "================================================"
015700        DISPLAY
015800          "       HUBO UN ERROR AL ABRIR LOS ARCHIVOS      "
015900        DISPLAY
016000          "================================================"
016100        DISPLAY " FILE STATUS DEL ARCHIVO ALERTS  : ("
016200                FS-ALERTS ")"
016300        DISPLAY " FILE STATUS DEL ARCHIVO REPORTE : ("
016400                FS-REPORTE ")"
016500        DISPLAY
016600          "================================================"
016700        CLOSE ALERTS
016800        CLOSE REPORTE
016900        MOVE 91 TO RETURN-CODE
017000        STOP RUN
017100     ELSE
017200        INITIATE REPORTE-ALERTAS
017300     END-IF.
017400 100-ABRE-INICIA-REPORTE-E. EXIT.
017500 101-FORMATEA-FECHA SECTION.
017600     MOVE SPACES TO WKS-FECHA-FMT
017700     STRING WKS-FC-ANO DELIMITED BY SIZE
017800            "-"        DELIMITED BY SIZE
017900            WKS-FC-MES DELIMITED BY SIZE
018000            "-"        DELIMITED BY SIZE
018100            WKS-FC-DIA DELIMITED BY SIZE
018200        INTO WKS-FECHA-FMT
018300     END-STRING.
018400 101-FORMATEA-FECHA-E. EXIT.
018500*CARGA DE LAS ALERTAS EN LA TABLA, CON SU RANGO DE NIVEL Y SUS
018600*CONTADORES PARA EL ENCABEZADO
018700 200-CARGA-TABLA-ALERTAS SECTION.
018800     PERFORM 201-LEER-ALERTA
018900     PERFORM 202-ALMACENA-ALERTA UNTIL WKS-END-ALERTS.
019000 200-CARGA-TABLA-ALERTAS-E. EXIT.
019100 201-LEER-ALERTA SECTION.
019200     READ ALERTS
019300     EVALUATE FS-ALERTS
019400        WHEN 0
019500             CONTINUE
019600        WHEN 10
019700             SET WKS-END-ALERTS TO TRUE
019800        WHEN OTHER
019900             DISPLAY "ERROR LEYENDO ALERTS, FS=" FS-ALERTS
020000             MOVE 91 TO RETURN-CODE
020100             CLOSE ALERTS
020200             CLOSE REPORTE
020300             STOP RUN
020400     END-EVALUATE.
020500 201-LEER-ALERTA-E. EXIT.
020600 202-ALMACENA-ALERTA SECTION.
020700     ADD 1 TO WKS-TAB-LONG
020800     EVALUATE AL-LEVEL
020900        WHEN "critical"
021000             MOVE 1 TO WKS-RANGO-T(WKS-TAB-LONG)
021100             ADD 1 TO WKS-CRITICAS-CT
021200        WHEN "high    "
021300             MOVE 2 TO WKS-RANGO-T(WKS-TAB-LONG)
021400             ADD 1 TO WKS-ALTAS-CT
021500        WHEN OTHER
021600             MOVE 3 TO WKS-RANGO-T(WKS-TAB-LONG)
021700             ADD 1 TO WKS-ESTANDAR-CT
021800     END-EVALUATE
021900     MOVE AL-TITLE    TO WKS-TITULO-T(WKS-TAB-LONG)
022000     MOVE AL-TYPE     TO WKS-TIPO-T(WKS-TAB-LONG)
022100     IF AL-CHAMBER = SPACES
022200        MOVE "N/A" TO WKS-CAMARA-T(WKS-TAB-LONG)
022300     ELSE
022400        MOVE AL-CHAMBER TO WKS-CAMARA-T(WKS-TAB-LONG)
022500     END-IF
022600     IF AL-KEYWORDS = SPACES
022700        MOVE "None" TO WKS-PALABRAS-T(WKS-TAB-LONG)
022800     ELSE
022900        MOVE AL-KEYWORDS TO WKS-PALABRAS-T(WKS-TAB-LONG)
023000     END-IF
023100     PERFORM 201-LEER-ALERTA.
023200 202-ALMACENA-ALERTA-E. EXIT.
023300*ORDENAMIENTO ASCENDENTE POR NIVEL (BURBUJA) PARA QUE LA SECCION
023400*CRITICA SALGA PRIMERO, LUEGO ALTA Y FINALMENTE ESTANDAR
023500 210-ORDENA-TABLA-ALERTAS SECTION.
023600     IF WKS-TAB-LONG > 1
023700        SET WKS-SIGUE-ORDENANDO TO TRUE
023800        PERFORM 211-PASADA-ORDENAMIENTO UNTIL NOT
023900                WKS-SIGUE-ORDENANDO
024000     END-IF.
024100 210-ORDENA-TABLA-ALERTAS-E. EXIT.
024200 211-PASADA-ORDENAMIENTO SECTION.
024300     SET WKS-NO-SIGUE-ORDENANDO TO TRUE
024400     PERFORM 212-COMPARA-VECINOS
024500        VARYING WKS-J FROM 1 BY 1
024600        UNTIL WKS-J > WKS-TAB-LONG - 1.
024700 211-PASADA-ORDENAMIENTO-E. EXIT.
024800 212-COMPARA-VECINOS SECTION.
024900     IF WKS-RANGO-T(WKS-J) > WKS-RANGO-T(WKS-J + 1)
025000        MOVE WKS-FILA-T-ALT(WKS-J)      TO WKS-FILA-TEMP
025100        MOVE WKS-FILA-T-ALT(WKS-J + 1)  TO WKS-FILA-T-ALT(WKS-J)
025200        MOVE WKS-FILA-TEMP               TO
025300             WKS-FILA-T-ALT(WKS-J + 1)
025400        SET WKS-SIGUE-ORDENANDO TO TRUE
025500     END-IF.
025600 212-COMPARA-VECINOS-E. EXIT.
025700*GENERACION DEL CUERPO DEL REPORTE, UNA FILA DE LA TABLA POR VEZ
025800 300-GENERA-REPORTE SECTION.
025900     IF WKS-TAB-LONG > 0
026000        PERFORM 301-IMPRIME-ALERTA
026100           VARYING WKS-I FROM 1 BY 1
026200           UNTIL WKS-I > WKS-TAB-LONG
026300     END-IF.
026400 300-GENERA-REPORTE-E. EXIT.
026500 301-IMPRIME-ALERTA SECTION.
026600     EVALUATE WKS-RANGO-T(WKS-I)
026700        WHEN 1
026800             MOVE "*** CRITICAL ALERTS ***"   TO
026900                  WKS-TITULO-SECCION
027000        WHEN 2
027100             MOVE "*** HIGH PRIORITY ***"     TO
027200                  WKS-TITULO-SECCION
027300        WHEN OTHER
027400             MOVE "*** STANDARD UPDATES ***"  TO
027500                  WKS-TITULO-SECCION
027600     END-EVALUATE
027700     GENERATE DETAILLINE.
027800 301-IMPRIME-ALERTA-E. EXIT.
027900 400-TERMINA-CIERRA-REPORTE SECTION.
028000     TERMINATE REPORTE-ALERTAS
028100     CLOSE ALERTS
028200     CLOSE REPORTE.
028300 400-TERMINA-CIERRA-REPORTE-E. EXIT.
