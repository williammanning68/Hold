000100******************************************************************
000200* FECHA       : 14/02/1997                                       *
000300* PROGRAMADOR : R.GONZALEZ (RQGZ)                                *
000400* APLICACION  : MONITOR DE DOCUMENTOS PARLAMENTARIOS             *
000500* PROGRAMA    : TPEX1R04                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : ESTE PROGRAMA TOMA EL MAESTRO DE DOCUMENTOS      *
000800*             : (DOCMAST) Y EXPORTA, EN FORMATO COLUMNAR PLANO   *
000900*             : DE 132 POSICIONES, TODOS LOS DOCUMENTOS CON      *
001000*             : FECHA DE DESCUBRIMIENTO DENTRO DE LA VENTANA DE  *
001100*             : DIAS RECIBIDA COMO PARAMETRO (30 DIAS POR        *
001200*             : DEFECTO), PARA QUE OTROS SISTEMAS LOS CONSUMAN   *
001300*             : SIN TENER QUE LEER EL MAESTRO DIRECTAMENTE.      *
001400* ARCHIVOS    : DOCMAST (ENTRADA), RPTEXPT (SALIDA)              *
001500* PROGRAMA(S) : NO APLICA                                        *
001600* REQUERIMIENTO BPM/RATIONAL : 104527                            *
001700******************************************************************
001800*    CAMBIOS                                                     *
001900*    14/02/1997 RQGZ  VERSION ORIGINAL.                          *
002000*    14/01/1999 MSOL  REVISION Y2K - LA FECHA DE CORTE SE         *
002100*                     RECALCULA CON SIGLO COMPLETO.              *
002200*    07/05/2003 LVAS  RETIRADA FUNCTION INTEGER-OF-DATE DEL       *
002300*                     CALCULO DE FECHA DE CORTE (IGUAL QUE EN     *
002400*                     TPSM1R03) PARA EVITAR LA DEPENDENCIA DE LA *
002500*                     FUNCION INTRINSECA EN ESTE AMBIENTE.       *
002600*    11/02/2005 LVAS  VENTANA DE DIAS AHORA ES PARAMETRO DE       *
002700*                     CORRIDA CON 30 POR DEFECTO (SOLICITUD 4601)*
002800******************************************************************
002900 IDENTIFICATION DIVISION.
003000 PROGRAM-ID.     TPEX1R04.
003100 AUTHOR.         R.GONZALEZ.
003200 INSTALLATION.   CENTRO DE COMPUTO PARLAMENTARIO.
003300 DATE-WRITTEN.   02/14/1997.
003400 DATE-COMPILED.
003500 SECURITY.       CONFIDENCIAL - USO INTERNO.
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT DOCMAST  ASSIGN TO DOCMAST
004300                     ORGANIZATION IS SEQUENTIAL
004400                     FILE STATUS IS FS-DOCMAST.
004500     SELECT RPTEXPT  ASSIGN TO SYS012
004600                     ORGANIZATION IS SEQUENTIAL
004700                     FILE STATUS IS FS-RPTEXPT.
004800 DATA DIVISION.
004900 FILE SECTION.
005000*                   INPUT BUFFER DEFINITION
005100 FD  DOCMAST
005200     LABEL RECORDS ARE STANDARD.
005300     COPY DOCMA01.
005400*                    OUTPUT BUFFER DEFINITION
005500 FD  RPTEXPT
005600     LABEL RECORDS ARE STANDARD.
005700 01  REG-OUPUT                   PIC X(132).
005800 WORKING-STORAGE SECTION.
005900*                     VARIABLES FILE STATUS
006000 01  FS-DOCMAST                  PIC 9(02)  VALUE ZEROS.
006100 01  FS-RPTEXPT                  PIC 9(02)  VALUE ZEROS.
006200*                      STADISTICS VARIABLES
006300 01  WKS-CONTADORES-EXP.
006400     05  WKS-REG-READ            PIC 9(05)  COMP VALUE ZEROS.
006500     05  WKS-REG-WRITEN          PIC 9(05)  COMP VALUE ZEROS.
006600 01  WKS-CONTADORES-EXP-R REDEFINES WKS-CONTADORES-EXP.
006700     05  FILLER                  PIC X(08).
006800 01  WKS-FIN-DOCMAST             PIC X(01)  VALUE 'N'.
006900     88  ENDOFDOCMASTFILE                   VALUE 'S'.
007000*                   VARIABLES PARAMETRO DE CORRIDA
007100 01  WKS-PARM-ENTRADA.
007200     05  WKS-PARM-VENTANA        PIC 9(03).
007300     05  FILLER                  PIC X(01).
007400     05  WKS-PARM-FECHA          PIC 9(08).
007500 01  WKS-PARM-FECHA-R REDEFINES WKS-PARM-ENTRADA.
007600     05  FILLER                  PIC X(04).
007700     05  WKS-PF-ANIO             PIC 9(04).
007800     05  WKS-PF-MES              PIC 9(02).
007900     05  WKS-PF-DIA              PIC 9(02).
008000*                   VARIABLES CALCULO DE FECHA DE CORTE
008100 01  WKS-FECHA-CORTE             PIC 9(08).
008200 01  WKS-FECHA-CORTE-R REDEFINES WKS-FECHA-CORTE.
008300     05  WKS-FC-ANIO             PIC 9(04).
008400     05  WKS-FC-MES              PIC 9(02).
008500     05  WKS-FC-DIA              PIC 9(02).
008600 01  WKS-FECHA-FMT                PIC X(10).
008700*    TABLA DE DIAS POR MES, IGUAL A LA DE TPSM1R03/CIERRES1.
008800 01  TABLA-DIAS.
008900     05  FILLER   PIC X(24)  VALUE '312831303130313130313031'.
009000 01  F REDEFINES TABLA-DIAS.
009100     05  DIA-FIN-MES             PIC 99  OCCURS 12 TIMES.
009200 01  WKS-RESIDUO-BORROW          PIC 9(02)  COMP.
009300 01  WKS-K                       PIC 9(02)  COMP.
009400*                   VARIABLES PARA LA FECHA DEL DETALLE
009500 01  WKS-FECHA-DET               PIC 9(08).
009600 01  WKS-FECHA-DET-R REDEFINES WKS-FECHA-DET.
009700     05  WKS-FD-ANIO             PIC 9(04).
009800     05  WKS-FD-MES              PIC 9(02).
009900     05  WKS-FD-DIA              PIC 9(02).
010000 01  WKS-FECHA-DET-FMT           PIC X(10).
010100*                   VARIABLES ARMADO DE LINEA
010200 01  WKS-MASCARA                  PIC ZZ9.
010300 PROCEDURE DIVISION.
010400******************************************************************
010500*    100-MAIN SECTION                                            *
010600******************************************************************
010700 100-MAIN SECTION.
010800     PERFORM 110-APERTURA-ARCHIVOS
010900     PERFORM 120-CALCULA-FECHA-CORTE
011000     PERFORM 130-IMPRIME-ENCABEZADO
011100     PERFORM 200-PROCESA-ARCHIVOS
011200     PERFORM 230-IMPRIME-TRAILER
011300     PERFORM 140-STADISTICS
011400     PERFORM 150-CLOSE-DATA
011500     STOP RUN.
011600 100-MAIN-E. EXIT.
011700*                ----- OPEN DATASETS SECTION -----
011800 110-APERTURA-ARCHIVOS SECTION.
011900     ACCEPT WKS-PARM-ENTRADA FROM SYSIN
012000     IF WKS-PARM-VENTANA EQUAL ZEROS
012100        MOVE 30 TO WKS-PARM-VENTANA
012200     END-IF
012300     OPEN INPUT   DOCMAST
012400     OPEN OUTPUT  RPTEXPT
012500     IF FS-DOCMAST = 97
012600        MOVE ZEROS TO FS-DOCMAST
012700     END-IF
012800     IF FS-RPTEXPT = 97
012900        MOVE ZEROS TO FS-RPTEXPT
013000     END-IF
013100     IF FS-DOCMAST NOT = 0 OR FS-RPTEXPT NOT = 0
013200        DISPLAY "================================================"
013300                 UPON CONSOLE
013400        DISPLAY "       HUBO UN ERROR AL ABRIR LOS ARCHIVOS      "
013500                 UPON CONSOLE
013600        DISPLAY " FILE STATUS DE DOCMAST       : (" FS-DOCMAST ")"
013700                 UPON CONSOLE
013800        DISPLAY " FILE STATUS DE RPTEXPT       : (" FS-RPTEXPT ")"
013900                 UPON CONSOLE
014000        DISPLAY "================================================"
014100                 UPON CONSOLE
014200        PERFORM 150-CLOSE-DATA
014300        MOVE 91 TO RETURN-CODE
014400        STOP RUN
014500     ELSE
014600        DISPLAY "************ LECTURA DE DATOS EXITOSA *************"
014700                 UPON CONSOLE
014800     END-IF.
014900 110-APERTURA-ARCHIVOS-E. EXIT.
015000*                ----- FECHA DE CORTE SECTION -----
015100*    TRADUCE LA VENTANA DE DIAS RECIBIDA Y RESTA ESOS DIAS DE LA
015200*    FECHA DE CORRIDA, UN DIA A LA VEZ, SOBRE TABLA-DIAS - MISMO
015300*    IDIOMA QUE TPSM1R03, SIN FUNCTION INTEGER-OF-DATE.
015400 120-CALCULA-FECHA-CORTE SECTION.
015500     MOVE WKS-PARM-FECHA TO WKS-FECHA-CORTE
015600     PERFORM 121-RESTA-UN-DIA
015700         WKS-PARM-VENTANA TIMES.
015800 120-CALCULA-FECHA-CORTE-E. EXIT.
015900 121-RESTA-UN-DIA SECTION.
016000     IF WKS-FC-DIA GREATER THAN 1
016100         SUBTRACT 1 FROM WKS-FC-DIA
016200     ELSE
016300         IF WKS-FC-MES GREATER THAN 1
016400             SUBTRACT 1 FROM WKS-FC-MES
016500         ELSE
016600             MOVE 12 TO WKS-FC-MES
016700             SUBTRACT 1 FROM WKS-FC-ANIO
016800         END-IF
016900         MOVE DIA-FIN-MES(WKS-FC-MES) TO WKS-FC-DIA
017000         PERFORM 122-AJUSTA-FEBRERO
017100     END-IF.
017200 121-RESTA-UN-DIA-E. EXIT.
017300 122-AJUSTA-FEBRERO SECTION.
017400     IF WKS-FC-MES EQUAL 2
017500         DIVIDE WKS-FC-ANIO BY 4 GIVING WKS-K
017600             REMAINDER WKS-RESIDUO-BORROW
017700         IF WKS-RESIDUO-BORROW EQUAL 0
017800             DIVIDE WKS-FC-ANIO BY 100 GIVING WKS-K
017900                 REMAINDER WKS-RESIDUO-BORROW
018000             IF WKS-RESIDUO-BORROW EQUAL 0
018100                 DIVIDE WKS-FC-ANIO BY 400 GIVING WKS-K
018200                     REMAINDER WKS-RESIDUO-BORROW
018300                 IF WKS-RESIDUO-BORROW EQUAL 0
018400                     MOVE 29 TO WKS-FC-DIA
018500                 END-IF
018600             ELSE
018700                 MOVE 29 TO WKS-FC-DIA
018800             END-IF
018900         END-IF
019000     END-IF.
019100 122-AJUSTA-FEBRERO-E. EXIT.
019200*                ----- ENCABEZADO SECTION -----
019300 130-IMPRIME-ENCABEZADO SECTION.
019400     MOVE SPACES TO REG-OUPUT
019500     STRING 'TITLE'                        DELIMITED BY SIZE
019600            SPACES                         DELIMITED BY SIZE
019700            'TYPE'                         DELIMITED BY SIZE
019800            SPACES                         DELIMITED BY SIZE
019900            'CHAMBER'                      DELIMITED BY SIZE
020000            SPACES                         DELIMITED BY SIZE
020100            'DATE'                         DELIMITED BY SIZE
020200            SPACES                         DELIMITED BY SIZE
020300            'LEVEL'                        DELIMITED BY SIZE
020400            SPACES                         DELIMITED BY SIZE
020500            'KWC'                          DELIMITED BY SIZE
020600            SPACES                         DELIMITED BY SIZE
020700            'KEYWORDS'                     DELIMITED BY SIZE
020800         INTO REG-OUPUT
020900         ON OVERFLOW CONTINUE
021000     END-STRING.
021100     WRITE REG-OUPUT AFTER ADVANCING C01.
021200 130-IMPRIME-ENCABEZADO-E. EXIT.
021300*--------> SERIE 200 ENFOCADA AL PROCESAMIENTO DE ARCHIVOS Y
021400*          LOGICA DEL PROGRAMA
021500 200-PROCESA-ARCHIVOS SECTION.
021600*--------> CICLO DE LECTURAS SECUENCIALES
021700     PERFORM 201-LEER-DOCMAST
021800     PERFORM 210-VERIFICA-PERIODO-EXPORT
021900         UNTIL ENDOFDOCMASTFILE.
022000 200-PROCESA-ARCHIVOS-E. EXIT.
022100 201-LEER-DOCMAST SECTION.
022200     READ DOCMAST
022300         AT END SET ENDOFDOCMASTFILE TO TRUE
022400     END-READ.
022500 201-LEER-DOCMAST-E. EXIT.
022600*--------> VERIFICA SI EL DOCUMENTO CAE DENTRO DE LA VENTANA
022700 210-VERIFICA-PERIODO-EXPORT SECTION.
022800     ADD 1 TO WKS-REG-READ.
022900     IF DOC-DATE-DISC OF DOCMA-REC GREATER OR EQUAL WKS-FECHA-CORTE
023000         PERFORM 220-ESCRIBE-LINEA-EXPORT
023100     END-IF.
023200     PERFORM 201-LEER-DOCMAST.
023300 210-VERIFICA-PERIODO-EXPORT-E. EXIT.
023400*--------------->   SECCION DE ESCRITURA DE DATOS
023500 220-ESCRIBE-LINEA-EXPORT SECTION.
023600     MOVE SPACES TO REG-OUPUT
023700     MOVE ZEROS TO WKS-MASCARA
023800     MOVE DM-KW-COUNT TO WKS-MASCARA
023900     MOVE DOC-DATE-DISC OF DOCMA-REC TO WKS-FECHA-DET
024000     PERFORM 221-FORMATEA-FECHA-DETALLE
024100     STRING DOC-TITLE OF DOCMA-REC (1:40)   DELIMITED BY SIZE
024200            DOC-TYPE  OF DOCMA-REC (1:14)   DELIMITED BY SIZE
024300            DOC-CHAMBER OF DOCMA-REC (1:20) DELIMITED BY SIZE
024400            WKS-FECHA-DET-FMT               DELIMITED BY SIZE
024500            DM-ALERT-LEVEL                  DELIMITED BY SIZE
024600            WKS-MASCARA                     DELIMITED BY SIZE
024700            DM-KEYWORDS (1:37)              DELIMITED BY SIZE
024800         INTO REG-OUPUT
024900         ON OVERFLOW CONTINUE
025000     END-STRING.
025100     WRITE REG-OUPUT AFTER ADVANCING 1 LINES.
025200     IF FS-RPTEXPT = 0
025300          ADD 1 TO WKS-REG-WRITEN
025400     ELSE
025500          DISPLAY
025600          "================================================="
025700          UPON CONSOLE
025800          DISPLAY
025900          "HUBO UN PROBLEMA AL INTENTAR ESCRIBIR UN REGISTRO"
026000          UPON CONSOLE
026100          DISPLAY
026200          "================================================="
026300          UPON CONSOLE
026400          DISPLAY
026500          "==> EL REGISTRO EN CONFLICTO FUE :"
026600          UPON CONSOLE
026700          DISPLAY
026800          "   ==>" REG-OUPUT
026900          UPON CONSOLE
027000          DISPLAY
027100          "==> EL PROGRAMA TERMINO POR SEGURIDAD, VERIFICAR!!"
027200          UPON CONSOLE
027300          DISPLAY
027400          "================================================="
027500          UPON CONSOLE
027600          PERFORM 150-CLOSE-DATA
027700          MOVE 91 TO RETURN-CODE
027800          STOP RUN
027900     END-IF.
028000 220-ESCRIBE-LINEA-EXPORT-E. EXIT.
028100*
028200*    FORMATEA LA FECHA DE DISCUSION DEL DOCUMENTO PARA LA
028300*    LINEA DE DETALLE  (AAAA-MM-DD)  -  LVAS  07/05/2003
028400 221-FORMATEA-FECHA-DETALLE SECTION.
028500     MOVE SPACES TO WKS-FECHA-DET-FMT.
028600     STRING WKS-FD-ANIO DELIMITED BY SIZE
028700            '-'         DELIMITED BY SIZE
028800            WKS-FD-MES  DELIMITED BY SIZE
028900            '-'         DELIMITED BY SIZE
029000            WKS-FD-DIA  DELIMITED BY SIZE
029100         INTO WKS-FECHA-DET-FMT
029200         ON OVERFLOW CONTINUE
029300     END-STRING.
029400 221-FORMATEA-FECHA-DETALLE-E. EXIT.
029500*                ----- TRAILER SECTION -----
029600 230-IMPRIME-TRAILER SECTION.
029700     PERFORM 231-FORMATEA-FECHA-TRAILER.
029800     MOVE SPACES TO REG-OUPUT.
029900     MOVE ZEROS TO WKS-MASCARA.
030000     MOVE WKS-REG-WRITEN TO WKS-MASCARA.
030100     STRING WKS-MASCARA                   DELIMITED BY SIZE
030200            ' DOCUMENTS EXPORTED  AS AT '  DELIMITED BY SIZE
030300            WKS-FECHA-FMT                  DELIMITED BY SIZE
030400         INTO REG-OUPUT
030500         ON OVERFLOW CONTINUE
030600     END-STRING.
030700     WRITE REG-OUPUT AFTER ADVANCING 2 LINES.
030800 230-IMPRIME-TRAILER-E. EXIT.
030900 231-FORMATEA-FECHA-TRAILER SECTION.
031000     MOVE SPACES TO WKS-FECHA-FMT.
031100     STRING WKS-PF-ANIO DELIMITED BY SIZE
031200            '-'         DELIMITED BY SIZE
031300            WKS-PF-MES  DELIMITED BY SIZE
031400            '-'         DELIMITED BY SIZE
031500            WKS-PF-DIA  DELIMITED BY SIZE
031600         INTO WKS-FECHA-FMT
031700         ON OVERFLOW CONTINUE
031800     END-STRING.
031900 231-FORMATEA-FECHA-TRAILER-E. EXIT.
032000*                 ----- SECITON TO STADISTICS -----
032100 140-STADISTICS SECTION.
032200     MOVE ZEROS TO WKS-MASCARA.
032300     DISPLAY
032400     ">>>>>>>>>>>>>>>>>>>>>>> ESTADISTICAS <<<<<<<<<<<<<<<<<<<<<"
032500     DISPLAY
032600     "||  REGISTROS LEIDOS  EN TOTAL  : ("    WKS-REG-READ    ")"
032700     DISPLAY
032800     "||  REGISTROS EXPORTADOS        : ("    WKS-REG-WRITEN  ")"
032900     DISPLAY
033000     ">>>>>>>>>>>>>>>>>>>>>>>>>>>>>><<<<<<<<<<<<<<<<<<<<<<<<<<<<".
033100 140-STADISTICS-E. EXIT.
033200*                  ----- SECTION TO CLOSE FILES -----
033300 150-CLOSE-DATA SECTION.
033400     CLOSE DOCMAST
033500     CLOSE RPTEXPT.
033600 150-CLOSE-DATA-E. EXIT.
