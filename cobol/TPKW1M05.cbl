000100******************************************************************
000200* FECHA       : 30/11/1996                                       *
000300* PROGRAMADOR : R.GONZALEZ (RQGZ)                                *
000400* APLICACION  : MONITOR DE DOCUMENTOS PARLAMENTARIOS             *
000500* PROGRAMA    : TPKW1M05                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : MANTENIMIENTO DE LA LISTA DE PALABRAS CLAVE      *
000800*             : VIGILADAS (KEYWORDS).  RECIBE UNA TRANSACCION    *
000900*             : DE ALTA O BAJA (ACCION/CATEGORIA/PALABRA) POR    *
001000*             : SYSIN Y LA APLICA CONTRA UNA TABLA EN MEMORIA    *
001100*             : CARGADA DEL ARCHIVO VIEJO; AL FINAL REORDENA LA  *
001200*             : TABLA POR CLASE+TEXTO Y REGRABA EL ARCHIVO       *
001300*             : COMPLETO, MAS LA LISTA PLANA QUE USA TPAL1C01.   *
001400* ARCHIVOS    : KEYWRDI (ENTRADA, SECUENCIAL)                    *
001500*             : KEYWRDO (SALIDA, SECUENCIAL)                     *
001600* PROGRAMA(S) : RUTINA DEBD1R00, FILE STATUS EXTENDED            *
001700* REQUERIMIENTO BPM/RATIONAL : 104530                            *
001800******************************************************************
001900*    CAMBIOS                                                     *
002000*    30/11/1996 RQGZ  VERSION ORIGINAL.                          *
002100*    14/01/1999 MSOL  REVISION Y2K - SIN CAMBIOS DE LONGITUD.    *
002200*    11/02/2005 LVAS  AGREGADA LA RECONSTRUCCION DE LA TABLA     *
002300*                     PLANA EN MEMORIA DESPUES DE CADA CAMBIO,   *
002400*                     PARA VALIDAR LA LISTA QUE USA TPAL1C01     *
002500*                     (SOLICITUD 4601).                         *
002600*    26/11/2007 HVAL  SE ELIMINA EL ARCHIVO INDEXADO.  KEYWORDS  *
002700*                     PASA A SER SECUENCIAL (KEYWRDI/KEYWRDO),   *
002800*                     CARGADO A TABLA, MANTENIDO EN MEMORIA Y    *
002900*                     REGRABADO ORDENADO POR CLASE+TEXTO, IGUAL  *
003000*                     QUE EL MAESTRO EN TPAL1C01 (030-CARGA-     *
003100*                     CLAVES-MAESTRO).  ASI LAS DUPLICADAS ENTRE *
003200*                     CATEGORIAS QUEDAN CONTIGUAS PARA TPAL1C01  *
003300*                     (SOLICITUD 4810).                         *
003400******************************************************************
003500 IDENTIFICATION DIVISION.
003600 PROGRAM-ID.     TPKW1M05.
003700 AUTHOR.         R.GONZALEZ.
003800 INSTALLATION.   CENTRO DE COMPUTO PARLAMENTARIO.
003900 DATE-WRITTEN.   11/30/1996.
004000 DATE-COMPILED.
004100 SECURITY.       CONFIDENCIAL - USO INTERNO.
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT KEYWRDI   ASSIGN TO KEYWRDI
004900                      ORGANIZATION IS SEQUENTIAL
005000                      ACCESS MODE  IS SEQUENTIAL
005100                      FILE STATUS  IS FS-KEYWRDI
005200                                      FSE-KEYWRDI.
005300     SELECT KEYWRDO   ASSIGN TO KEYWRDO
005400                      ORGANIZATION IS SEQUENTIAL
005500                      ACCESS MODE  IS SEQUENTIAL
005600                      FILE STATUS  IS FS-KEYWRDO
005700                                      FSE-KEYWRDO.
005800 DATA DIVISION.
005900 FILE SECTION.
006000*                 ARCHIVO VIEJO DE PALABRAS CLAVE (ENTRADA)
006100 FD  KEYWRDI
006200     LABEL RECORDS ARE STANDARD.
006300     COPY KEYWD01 REPLACING KEYWD-REC BY KWDI-REC.
006400*                 ARCHIVO NUEVO DE PALABRAS CLAVE (SALIDA)
006500 FD  KEYWRDO
006600     LABEL RECORDS ARE STANDARD.
006700     COPY KEYWD01 REPLACING KEYWD-REC BY KWDO-REC.
006800 WORKING-STORAGE SECTION.
006900*                     VARIABLES DE FILE STATUS
007000 01  FS-KEYWRDI                  PIC 9(02)  VALUE ZEROS.
007100 01  FSE-KEYWRDI.
007200     05  FSE-RETURN              PIC S9(04) COMP-5 VALUE ZEROS.
007300     05  FSE-FUNCTION            PIC S9(04) COMP-5 VALUE ZEROS.
007400     05  FSE-FEEDBACK            PIC S9(04) COMP-5 VALUE ZEROS.
007500 01  FS-KEYWRDO                  PIC 9(02)  VALUE ZEROS.
007600 01  FSE-KEYWRDO.
007700     05  FSE-RETURN              PIC S9(04) COMP-5 VALUE ZEROS.
007800     05  FSE-FUNCTION            PIC S9(04) COMP-5 VALUE ZEROS.
007900     05  FSE-FEEDBACK            PIC S9(04) COMP-5 VALUE ZEROS.
008000*              VARIABLES DE RUTINA DE FILE STATUS EXTENDIDO
008100 01  PROGRAMA                    PIC X(08)  VALUE SPACES.
008200 01  ARCHIVO                     PIC X(08)  VALUE SPACES.
008300 01  ACCION                      PIC X(10)  VALUE SPACES.
008400 01  LLAVE                       PIC X(32)  VALUE SPACES.
008500*                   TRANSACCION DE ENTRADA (SYSIN)
008600 01  WKS-PARM-ENTRADA.
008700     05  WKS-PARM-ACCION         PIC X(03).
008800         88  ES-ALTA                   VALUE 'ADD'.
008900         88  ES-BAJA                   VALUE 'DEL'.
009000     05  FILLER                  PIC X(01).
009100     05  WKS-PARM-CATEGORIA      PIC X(20).
009200     05  FILLER                  PIC X(01).
009300     05  WKS-PARM-PALABRA        PIC X(30).
009400*    VISTA DE LA TRANSACCION COMPLETA, PARA DETECTAR SYSIN VACIO.
009500 01  WKS-PARM-ENTRADA-R REDEFINES WKS-PARM-ENTRADA.
009600     05  WKS-PE-LINEA-COMPLETA   PIC X(55).
009700*                   CAMPOS DE TRABAJO Y RESULTADO
009800 01  WKS-CAMPOS-DE-TRABAJO.
009900     05  WKS-PROGRAMA            PIC X(08)  VALUE 'TPKW1M05'.
010000     05  WKS-HUBO-BAJA           PIC X(01)  VALUE 'N'.
010100         88  HUBO-AL-MENOS-UNA-BAJA      VALUE 'S'.
010200     05  WKS-STATUS-TRANSACCION  PIC X(20)  VALUE SPACES.
010300     05  FILLER                  PIC X(04).
010400*    VISTA PARA LIMPIAR TODOS LOS CAMPOS DE TRABAJO DE UN SOLO
010500*    MOVE, IGUAL IDIOMA QUE WKS-CONTADORES-R EN TPSM1R03.
010600 01  WKS-CAMPOS-DE-TRABAJO-R REDEFINES WKS-CAMPOS-DE-TRABAJO.
010700     05  FILLER                  PIC X(33).
010800*                   TABLA PLANA DE VALIDACION (CLASE A)
010900 01  WKS-TABLA-PLANA.
011000     05  WKS-TAB-PLANA-LONG      PIC 9(04)  COMP VALUE ZEROS.
011100     05  FILLER                  PIC X(04).
011200     05  WKS-FILA-PLANA OCCURS 0 TO 2000 TIMES
011300             DEPENDING ON WKS-TAB-PLANA-LONG
011400             ASCENDING KEY IS WKS-PLANA-TEXTO
011500             INDEXED BY WKS-IP.
011600         10  WKS-PLANA-TEXTO     PIC X(30).
011700*                   TABLA EN MEMORIA DE TODO EL ARCHIVO KEYWORDS
011800*    (TODAS LAS CLASES A/C/S, CARGADA DE KEYWRDI, MANTENIDA POR
011900*    LA TRANSACCION Y REGRABADA COMPLETA EN KEYWRDO, IGUAL
012000*    IDIOMA QUE LA TABLA DE CLAVES DEL MAESTRO EN TPAL1C01
012100*    (030-CARGA-CLAVES-MAESTRO / 035-ORDENA-TABLA-HASH).)
012200 01  WKS-TABLA-KEYWORDS.
012300     05  WKS-TAB-KW-LONG         PIC 9(04)  COMP VALUE ZEROS.
012400     05  FILLER                  PIC X(04).
012500     05  WKS-FILA-KEYWORD OCCURS 0 TO 2000 TIMES
012600             DEPENDING ON WKS-TAB-KW-LONG
012700             INDEXED BY WKS-IK.
012800         10  WKS-KW-CATEGORIA    PIC X(20).
012900         10  WKS-KW-CLASE        PIC X(01).
013000         10  WKS-KW-TEXTO        PIC X(30).
013100 01  WKS-FILA-TEMP.
013200     05  WKS-FT-CATEGORIA        PIC X(20).
013300     05  WKS-FT-CLASE            PIC X(01).
013400     05  WKS-FT-TEXTO            PIC X(30).
013500*    LLAVE DE DIAGNOSTICO PARA EL DETALLE DEL DEBD1R00 EN UN
013600*    WRITE FALLIDO (VER 051-ESCRIBE-FILA); MISMO DESGLOSE QUE
013700*    KEYWD-REC.
013800 01  WKS-LLAVE-DIAGNOSTICO       PIC X(51)  VALUE SPACES.
013900 01  WKS-LLAVE-DIAGNOSTICO-R REDEFINES WKS-LLAVE-DIAGNOSTICO.
014000     05  WKS-LD-CATEGORIA        PIC X(20).
014100     05  WKS-LD-CLASE            PIC X(01).
014200     05  WKS-LD-TEXTO            PIC X(30).
014300 01  WKS-FIN-BARRIDO             PIC X(01)  VALUE 'N'.
014400     88  FIN-DEL-BARRIDO               VALUE 'S'.
014500 01  WKS-VARIABLES-DE-BUSQUEDA.
014600     05  WKS-I                   PIC 9(04)  COMP VALUE ZEROS.
014700     05  WKS-J                   PIC 9(04)  COMP VALUE ZEROS.
014800     05  WKS-K                   PIC 9(04)  COMP VALUE ZEROS.
014900 01  WKS-FLAG-BUSQUEDA           PIC X(01)  VALUE 'N'.
015000     88  ENCONTRADO                    VALUE 'S'.
015100 01  WKS-FLAG-ORDENA             PIC X(01)  VALUE 'N'.
015200     88  SIGUE-ORDENANDO               VALUE 'S'.
015300     88  NO-SIGUE-ORDENANDO            VALUE 'N'.
015400 PROCEDURE DIVISION.
015500******************************************************************
015600*    000-MAIN SECTION                                            *
015700******************************************************************
015800 000-MAIN SECTION.
015900     PERFORM 010-ABRIR-ARCHIVOS
016000     PERFORM 015-CARGA-TABLA-KEYWORDS
016100     PERFORM 020-LEER-TRANSACCION
016200     IF WKS-PE-LINEA-COMPLETA NOT EQUAL SPACES
016300         PERFORM 030-APLICA-TRANSACCION
016400         PERFORM 045-ORDENA-TABLA-KEYWORDS
016500         PERFORM 040-RECONSTRUYE-TABLA-PLANA
016600     ELSE
016700         MOVE 'SIN TRANSACCION EN SYSIN' TO WKS-STATUS-TRANSACCION
016800     END-IF
016900     PERFORM 050-REGRABA-ARCHIVO
017000     PERFORM 060-IMPRIME-RESULTADO
017100     PERFORM 090-CERRAR-ARCHIVOS
017200     STOP RUN.
017300 000-MAIN-E. EXIT.
017400*                ----- OPEN DATASET SECTION -----
017500 010-ABRIR-ARCHIVOS SECTION.
017600     MOVE 'TPKW1M05' TO PROGRAMA
017700     OPEN INPUT  KEYWRDI
017800     OPEN OUTPUT KEYWRDO
017900     IF FS-KEYWRDI NOT EQUAL 0 AND 97
018000        MOVE 'OPEN'      TO ACCION
018100        MOVE SPACES      TO LLAVE
018200        MOVE 'KEYWRDI'   TO ARCHIVO
018300        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
018400                              LLAVE, FS-KEYWRDI, FSE-KEYWRDI
018500        DISPLAY
018600        "    >>> ALGO SALIO MAL AL ABRIR EL ARCHIVO KEYWRDI <<<"
018700        UPON CONSOLE
018800        MOVE 91 TO RETURN-CODE
018900        STOP RUN
019000     END-IF.
019100     IF FS-KEYWRDO NOT EQUAL 0 AND 97
019200        MOVE 'OPEN'      TO ACCION
019300        MOVE SPACES      TO LLAVE
019400        MOVE 'KEYWRDO'   TO ARCHIVO
019500        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
019600                              LLAVE, FS-KEYWRDO, FSE-KEYWRDO
019700        DISPLAY
019800        "    >>> ALGO SALIO MAL AL ABRIR EL ARCHIVO KEYWRDO <<<"
019900        UPON CONSOLE
020000        MOVE 91 TO RETURN-CODE
020100        STOP RUN
020200     END-IF.
020300 010-ABRIR-ARCHIVOS-E. EXIT.
020400*                ----- CARGA DE LA TABLA EN MEMORIA -----
020500 015-CARGA-TABLA-KEYWORDS SECTION.
020600     MOVE ZEROS TO WKS-TAB-KW-LONG
020700     MOVE 'N'   TO WKS-FIN-BARRIDO
020800     PERFORM 016-LEE-SIGUIENTE-KEYWORD
020900     PERFORM 017-ACUMULA-FILA-KEYWORD
021000         UNTIL FIN-DEL-BARRIDO.
021100 015-CARGA-TABLA-KEYWORDS-E. EXIT.
021200 016-LEE-SIGUIENTE-KEYWORD SECTION.
021300     READ KEYWRDI
021400         AT END MOVE 'S' TO WKS-FIN-BARRIDO
021500     END-READ
021600     IF FS-KEYWRDI NOT EQUAL 0 AND 10
021700        MOVE 'READ'      TO ACCION
021800        MOVE SPACES      TO LLAVE
021900        MOVE 'KEYWRDI'   TO ARCHIVO
022000        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
022100                              LLAVE, FS-KEYWRDI, FSE-KEYWRDI
022200        DISPLAY
022300        "    >>> ALGO SALIO MAL AL LEER EL ARCHIVO KEYWRDI <<<"
022400        UPON CONSOLE
022500        MOVE 91 TO RETURN-CODE
022600        STOP RUN
022700     END-IF.
022800 016-LEE-SIGUIENTE-KEYWORD-E. EXIT.
022900 017-ACUMULA-FILA-KEYWORD SECTION.
023000     ADD 1 TO WKS-TAB-KW-LONG
023100     MOVE KWDI-REC TO WKS-FILA-KEYWORD(WKS-TAB-KW-LONG)
023200     PERFORM 016-LEE-SIGUIENTE-KEYWORD.
023300 017-ACUMULA-FILA-KEYWORD-E. EXIT.
023400*                ----- LECTURA DE TRANSACCION -----
023500 020-LEER-TRANSACCION SECTION.
023600     ACCEPT WKS-PARM-ENTRADA FROM SYSIN.
023700 020-LEER-TRANSACCION-E. EXIT.
023800*                ----- DESPACHO ALTA / BAJA -----
023900 030-APLICA-TRANSACCION SECTION.
024000     EVALUATE TRUE
024100         WHEN ES-ALTA
024200             PERFORM 031-ALTA-PALABRA-CLAVE
024300         WHEN ES-BAJA
024400             PERFORM 032-BAJA-PALABRA-CLAVE
024500         WHEN OTHER
024600             MOVE 'ACCION INVALIDA' TO WKS-STATUS-TRANSACCION
024700     END-EVALUATE.
024800 030-APLICA-TRANSACCION-E. EXIT.
024900*--------> ALTA: RECHAZA SI YA EXISTE EN LA CATEGORIA, SI NO
025000*          AGREGA AL FINAL DE LA TABLA (EL REORDENAMIENTO POR
025100*          CLASE+TEXTO SE HACE UNA SOLA VEZ AL FINAL, VER
025200*          045-ORDENA-TABLA-KEYWORDS).
025300 031-ALTA-PALABRA-CLAVE SECTION.
025400     MOVE 'N' TO WKS-FLAG-BUSQUEDA
025500     PERFORM 035-BUSCA-EN-CATEGORIA
025600         VARYING WKS-I FROM 1 BY 1
025700         UNTIL WKS-I GREATER THAN WKS-TAB-KW-LONG
025800            OR ENCONTRADO
025900     IF ENCONTRADO
026000         MOVE 'YA EXISTE' TO WKS-STATUS-TRANSACCION
026100     ELSE
026200         ADD 1 TO WKS-TAB-KW-LONG
026300         MOVE WKS-PARM-CATEGORIA TO WKS-KW-CATEGORIA(WKS-TAB-KW-LONG)
026400         MOVE 'A'                TO WKS-KW-CLASE(WKS-TAB-KW-LONG)
026500         MOVE WKS-PARM-PALABRA   TO WKS-KW-TEXTO(WKS-TAB-KW-LONG)
026600         MOVE 'ALTA REALIZADA' TO WKS-STATUS-TRANSACCION
026700     END-IF.
026800 031-ALTA-PALABRA-CLAVE-E. EXIT.
026900*--------> BAJA: SI VIENE CATEGORIA, BORRA SOLO DE ESA CATEGORIA;
027000*          SI NO, BORRA DE CUALQUIER CATEGORIA DONDE APAREZCA LA
027100*          MISMA PALABRA DE CLASE A.
027200 032-BAJA-PALABRA-CLAVE SECTION.
027300     MOVE 'N' TO WKS-HUBO-BAJA
027400     IF WKS-PARM-CATEGORIA NOT EQUAL SPACES
027500         PERFORM 033-BAJA-EN-CATEGORIA
027600     ELSE
027700         PERFORM 034-BAJA-EN-TODAS-CATEGORIAS
027800     END-IF
027900     IF HUBO-AL-MENOS-UNA-BAJA
028000         MOVE 'BAJA REALIZADA' TO WKS-STATUS-TRANSACCION
028100     ELSE
028200         MOVE 'NO ENCONTRADA' TO WKS-STATUS-TRANSACCION
028300     END-IF.
028400 032-BAJA-PALABRA-CLAVE-E. EXIT.
028500 033-BAJA-EN-CATEGORIA SECTION.
028600     MOVE 'N' TO WKS-FLAG-BUSQUEDA
028700     PERFORM 035-BUSCA-EN-CATEGORIA
028800         VARYING WKS-I FROM 1 BY 1
028900         UNTIL WKS-I GREATER THAN WKS-TAB-KW-LONG
029000            OR ENCONTRADO
029100     IF ENCONTRADO
029200         PERFORM 036-ELIMINA-FILA
029300         MOVE 'S' TO WKS-HUBO-BAJA
029400     END-IF.
029500 033-BAJA-EN-CATEGORIA-E. EXIT.
029600*--------> BUSQUEDA COMUN DE ALTA/BAJA POR CATEGORIA: CATEGORIA +
029700*          CLASE 'A' + TEXTO, SOLO LAS PALABRAS CLASE A SE
029800*          MANTIENEN POR ESTA TRANSACCION.
029900 035-BUSCA-EN-CATEGORIA SECTION.
030000     IF WKS-KW-CATEGORIA(WKS-I) EQUAL WKS-PARM-CATEGORIA
030100        AND WKS-KW-CLASE(WKS-I)    EQUAL 'A'
030200        AND WKS-KW-TEXTO(WKS-I)    EQUAL WKS-PARM-PALABRA
030300         MOVE 'S' TO WKS-FLAG-BUSQUEDA
030400     END-IF.
030500 035-BUSCA-EN-CATEGORIA-E. EXIT.
030600*--------> ELIMINA DE LA TABLA LA FILA WKS-I, RECORRIENDO LAS
030700*          FILAS SIGUIENTES UN LUGAR HACIA ATRAS.
030800 036-ELIMINA-FILA SECTION.
030900     PERFORM 037-RECORRE-PARA-ELIMINAR
031000         VARYING WKS-J FROM WKS-I BY 1
031100         UNTIL WKS-J GREATER THAN WKS-TAB-KW-LONG - 1
031200     SUBTRACT 1 FROM WKS-TAB-KW-LONG.
031300 036-ELIMINA-FILA-E. EXIT.
031400 037-RECORRE-PARA-ELIMINAR SECTION.
031500     MOVE WKS-FILA-KEYWORD(WKS-J + 1) TO WKS-FILA-KEYWORD(WKS-J).
031600 037-RECORRE-PARA-ELIMINAR-E. EXIT.
031700*--------> BAJA SIN CATEGORIA: RECORRE TODA LA TABLA Y LA
031800*          COMPACTA, DESCARTANDO TODAS LAS FILAS CLASE A QUE
031900*          COINCIDAN CON LA PALABRA, SIN IMPORTAR LA CATEGORIA.
032000 034-BAJA-EN-TODAS-CATEGORIAS SECTION.
032100     MOVE ZEROS TO WKS-J
032200     PERFORM 038-COMPACTA-FILA
032300         VARYING WKS-I FROM 1 BY 1
032400         UNTIL WKS-I GREATER THAN WKS-TAB-KW-LONG
032500     MOVE WKS-J TO WKS-TAB-KW-LONG.
032600 034-BAJA-EN-TODAS-CATEGORIAS-E. EXIT.
032700 038-COMPACTA-FILA SECTION.
032800     IF WKS-KW-CLASE(WKS-I) EQUAL 'A'
032900        AND WKS-KW-TEXTO(WKS-I) EQUAL WKS-PARM-PALABRA
033000         MOVE 'S' TO WKS-HUBO-BAJA
033100     ELSE
033200         ADD 1 TO WKS-J
033300         IF WKS-J NOT EQUAL WKS-I
033400             MOVE WKS-FILA-KEYWORD(WKS-I) TO WKS-FILA-KEYWORD(WKS-J)
033500         END-IF
033600     END-IF.
033700 038-COMPACTA-FILA-E. EXIT.
033800*--------> RECONSTRUYE LA LISTA PLANA DE PALABRAS CLASE A,
033900*          ORDENADA Y SIN DUPLICADOS ENTRE CATEGORIAS, IGUAL A
034000*          LA QUE CARGA TPAL1C01 AL INICIO DE CADA CORRIDA.
034100 040-RECONSTRUYE-TABLA-PLANA SECTION.
034200     MOVE ZEROS TO WKS-TAB-PLANA-LONG
034300     PERFORM 041-PROCESA-FILA-PLANA
034400         VARYING WKS-K FROM 1 BY 1
034500         UNTIL WKS-K GREATER THAN WKS-TAB-KW-LONG.
034600 040-RECONSTRUYE-TABLA-PLANA-E. EXIT.
034700 041-PROCESA-FILA-PLANA SECTION.
034800     IF WKS-KW-CLASE(WKS-K) EQUAL 'A'
034900         PERFORM 042-INSERTA-EN-TABLA-PLANA
035000     END-IF.
035100 041-PROCESA-FILA-PLANA-E. EXIT.
035200 042-INSERTA-EN-TABLA-PLANA SECTION.
035300     MOVE 'N' TO WKS-FLAG-BUSQUEDA
035400     PERFORM 043-BUSCA-EN-TABLA-PLANA
035500         VARYING WKS-I FROM 1 BY 1
035600         UNTIL WKS-I GREATER THAN WKS-TAB-PLANA-LONG
035700            OR ENCONTRADO
035800     IF NOT ENCONTRADO
035900         ADD 1 TO WKS-TAB-PLANA-LONG
036000         MOVE WKS-KW-TEXTO(WKS-K) TO WKS-PLANA-TEXTO(WKS-TAB-PLANA-LONG)
036100     END-IF.
036200 042-INSERTA-EN-TABLA-PLANA-E. EXIT.
036300 043-BUSCA-EN-TABLA-PLANA SECTION.
036400     IF WKS-PLANA-TEXTO(WKS-I) EQUAL WKS-KW-TEXTO(WKS-K)
036500         MOVE 'S' TO WKS-FLAG-BUSQUEDA
036600     END-IF.
036700 043-BUSCA-EN-TABLA-PLANA-E. EXIT.
036800*--------> REORDENA LA TABLA COMPLETA ASCENDENTE POR CLASE Y,
036900*          DENTRO DE LA CLASE, POR TEXTO (BURBUJA, MISMO IDIOMA
037000*          QUE 035-ORDENA-TABLA-HASH DE TPAL1C01).  ASI EL
037100*          ARCHIVO REGRABADO QUEDA EN EL ORDEN QUE ESPERA
037200*          TPAL1C01 (LAS DUPLICADAS ENTRE CATEGORIAS QUEDAN
037300*          CONTIGUAS DENTRO DE LA CLASE).
037400 045-ORDENA-TABLA-KEYWORDS SECTION.
037500     IF WKS-TAB-KW-LONG > 1
037600        SET SIGUE-ORDENANDO TO TRUE
037700        PERFORM 046-PASADA-ORDENAMIENTO UNTIL NOT
037800                SIGUE-ORDENANDO
037900     END-IF.
038000 045-ORDENA-TABLA-KEYWORDS-E. EXIT.
038100 046-PASADA-ORDENAMIENTO SECTION.
038200     SET NO-SIGUE-ORDENANDO TO TRUE
038300     PERFORM 047-COMPARA-VECINOS
038400        VARYING WKS-I FROM 1 BY 1
038500        UNTIL WKS-I > WKS-TAB-KW-LONG - 1.
038600 046-PASADA-ORDENAMIENTO-E. EXIT.
038700 047-COMPARA-VECINOS SECTION.
038800     IF WKS-KW-CLASE(WKS-I) > WKS-KW-CLASE(WKS-I + 1)
038900        OR (WKS-KW-CLASE(WKS-I) = WKS-KW-CLASE(WKS-I + 1) AND
039000            WKS-KW-TEXTO(WKS-I) > WKS-KW-TEXTO(WKS-I + 1))
039100        MOVE WKS-FILA-KEYWORD(WKS-I)     TO WKS-FILA-TEMP
039200        MOVE WKS-FILA-KEYWORD(WKS-I + 1) TO WKS-FILA-KEYWORD(WKS-I)
039300        MOVE WKS-FILA-TEMP               TO WKS-FILA-KEYWORD(WKS-I + 1)
039400        SET SIGUE-ORDENANDO TO TRUE
039500     END-IF.
039600 047-COMPARA-VECINOS-E. EXIT.
039700*                ----- REGRABADO COMPLETO DEL ARCHIVO -----
039800 050-REGRABA-ARCHIVO SECTION.
039900     PERFORM 051-ESCRIBE-FILA
040000         VARYING WKS-K FROM 1 BY 1
040100         UNTIL WKS-K GREATER THAN WKS-TAB-KW-LONG.
040200 050-REGRABA-ARCHIVO-E. EXIT.
040300 051-ESCRIBE-FILA SECTION.
040400     MOVE WKS-FILA-KEYWORD(WKS-K) TO KWDO-REC
040500     WRITE KWDO-REC
040600     IF FS-KEYWRDO NOT EQUAL 0
040700        MOVE 'WRITE'     TO ACCION
040800        MOVE WKS-KW-CATEGORIA(WKS-K) TO WKS-LD-CATEGORIA
040900        MOVE WKS-KW-CLASE(WKS-K)     TO WKS-LD-CLASE
041000        MOVE WKS-KW-TEXTO(WKS-K)     TO WKS-LD-TEXTO
041100        MOVE WKS-LLAVE-DIAGNOSTICO   TO LLAVE
041200        MOVE 'KEYWRDO'   TO ARCHIVO
041300        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
041400                              LLAVE, FS-KEYWRDO, FSE-KEYWRDO
041500        DISPLAY
041600        "    >>> ALGO SALIO MAL AL ESCRIBIR EL ARCHIVO KEYWRDO <<<"
041700        UPON CONSOLE
041800        MOVE 91 TO RETURN-CODE
041900        STOP RUN
042000     END-IF.
042100 051-ESCRIBE-FILA-E. EXIT.
042200*                ----- RESULTADO DE LA TRANSACCION -----
042300 060-IMPRIME-RESULTADO SECTION.
042400     DISPLAY
042500     "********************************************************"
042600     UPON CONSOLE
042700     DISPLAY
042800     "*        MANTENIMIENTO DE PALABRAS CLAVE - TPKW1M05     *"
042900     UPON CONSOLE
043000     DISPLAY
043100     "*  ACCION     : " WKS-PARM-ACCION
043200     UPON CONSOLE
043300     DISPLAY
043400     "*  CATEGORIA  : " WKS-PARM-CATEGORIA
043500     UPON CONSOLE
043600     DISPLAY
043700     "*  PALABRA    : " WKS-PARM-PALABRA
043800     UPON CONSOLE
043900     DISPLAY
044000     "*  RESULTADO  : " WKS-STATUS-TRANSACCION
044100     UPON CONSOLE
044200     DISPLAY
044300     "*  TOTAL PALABRAS CLASE A (TABLA PLANA) : "
044400     WKS-TAB-PLANA-LONG
044500     UPON CONSOLE
044600     DISPLAY
044700     "*  TOTAL REGISTROS EN EL ARCHIVO         : "
044800     WKS-TAB-KW-LONG
044900     UPON CONSOLE
045000     DISPLAY
045100     "********************************************************"
045200     UPON CONSOLE.
045300 060-IMPRIME-RESULTADO-E. EXIT.
045400*                ----- CLOSE DATASET SECTION -----
045500 090-CERRAR-ARCHIVOS SECTION.
045600     CLOSE KEYWRDI, KEYWRDO.
045700 090-CERRAR-ARCHIVOS-E. EXIT.
