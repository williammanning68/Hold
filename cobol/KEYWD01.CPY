000100******************************************************************
000200*  COPYBOOK    : KEYWD01                                        *
000300*  APLICACION  : MONITOR DE DOCUMENTOS PARLAMENTARIOS           *
000400*  DESCRIPCION : LAYOUT DE LA LISTA DE PALABRAS CLAVE VIGILADAS *
000500*              : (KEYWORDS).  51 POSICIONES FIJAS, SIN RELLENO  *
000600*              : (VER NOTA EN DOCIN01).  EL ARCHIVO ES          *
000700*              : SECUENCIAL, ORDENADO POR CLASE Y LUEGO TEXTO.  *
000800*  PROGRAMADOR : E.RAMIREZ (PEDR)                               *
000900*  FECHA       : 18/03/1991                                     *
001000******************************************************************
001100*    CAMBIOS                                                    *
001200*    18/03/1991 PEDR  VERSION ORIGINAL.                         *
001300*    02/06/1992 PEDR  AGREGADO KW-CLASS (A/C/S) PARA DISTINGUIR  *
001400*                     PALABRA, FRASE DE FUENTE Y FRASE CRITICA. *
001500*    14/01/1999 MSOL  REVISION Y2K - SIN CAMBIOS DE LONGITUD.    *
001600*    11/02/2005 LVAS  AGREGADA VISTA KWD-LLAVE PARA MANTENIMIENTO *
001700*                     INDEXADO DE TPKW1M05.                     *
001800*    26/11/2007 HVAL  RETIRADA LA VISTA KWD-LLAVE: TPKW1M05 YA   *
001900*                     NO ES INDEXADO, EL MANTENIMIENTO ES POR    *
002000*                     TABLA EN MEMORIA Y REGRABADO SECUENCIAL    *
002100*                     ORDENADO POR CLASE+TEXTO (SOLICITUD 4810). *
002200******************************************************************
002300 01  KEYWD-REC.
002400     05  KW-CATEGORY                PIC X(20).
002500     05  KW-CLASS                    PIC X(01).
002600     05  KW-TEXT                     PIC X(30).
